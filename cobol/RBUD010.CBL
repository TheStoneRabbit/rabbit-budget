000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.             RBUD010.
000120 AUTHOR.                 T. R. HOLLOWAY.
000130 INSTALLATION.           MIDSTATE DATA PROCESSING CENTER.
000140 DATE-WRITTEN.           03/14/85.
000150 DATE-COMPILED.
000160 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000170
000180***************************************************************
000190**  RBUD010 - CATEGORY / RULE MASTER VALIDATION AND REBUILD.   *
000200**  READS THE RAW CATEGORY MASTER (CATMSTI) AND RULE MASTER    *
000210**  (RULMSTI), TRIMS AND UPPERCASES NAMES/KEYWORDS, DROPS      *
000220**  BLANK-NAME RECORDS AND DUPLICATE NAMES/KEYWORDS, DEFAULTS  *
000230**  A NON-NUMERIC BUDGET TO ZERO, AND REWRITES CLEAN MASTERS   *
000240**  (CATMSTO, RULMSTO) FOR THE RBUD020 CATEGORIZATION RUN.     *
000250**  ALL DROPPED OR DEFAULTED RECORDS ARE LISTED ON THE         *
000260**  EXCEPTION REPORT (EXCPRT) SO THE PROFILE OWNER CAN CLEAN   *
000270**  UP THE SOURCE DATA BEFORE THE NEXT RUN.                    *
000280***************************************************************
000290
000300*----------------------------------------------------------------
000310*CHANGE LOG
000320*----------------------------------------------------------------
000330*03/14/85  TRH  CR-1029  ORIGINAL PROGRAM.
000340*07/02/86  TRH  CR-1114  ADDED DUPLICATE RULE-KEYWORD CHECK.
000350*11/19/87  JMV  CR-1250  ADDED EXCEPTION REPORT PAGE HEADING.
000360*02/08/89  JMV  CR-1387  BUDGET NUMERIC EDIT NOW DEFAULTS TO
000370*                        ZERO INSTEAD OF ABENDING THE RUN.
000380*05/30/91  SDP  CR-1502  CATEGORY DUPLICATE CHECK IS NOW
000390*                        CASE-INSENSITIVE (WAS EXACT MATCH).
000400*01/17/93  SDP  CR-1618  RAISED CATEGORY TABLE SIZE 100 TO 200.
000410*09/09/94  DWL  CR-1699  RULE KEYWORD TABLE RAISED 300 TO 500.
000420*06/12/96  DWL  HD-1755  FIXED TRAILING BLANKS NOT TRIMMED
000430*                        FROM RULE-CATEGORY ON REWRITE.
000440*10/03/98  RAB  Y2K-014  YEAR 2000 READINESS REVIEW - NO
000450*                        2-DIGIT YEAR FIELDS IN THIS PROGRAM.
000460*                        NO CHANGE REQUIRED.
000470*03/22/99  RAB  Y2K-014  REVIEWED AGAIN PER AUDIT FOLLOW-UP.
000480*                        STILL NO CHANGE REQUIRED.
000490*08/14/00  RAB  CR-1802  BLANK RULE-CATEGORY ON REWRITE NOW
000500*                        DEFAULTS TO UNCATEGORIZED PER USER
000510*                        REQUEST (WAS LEFT BLANK).
000520*04/02/03  MKO  CR-1901  EXCEPTION REPORT TRAILER NOW SHOWS
000530*                        RECORD COUNTS FOR BOTH MASTERS.
000540*07/03/03  MKO  CR-1928  DEFAULTED RULE CATEGORY LITERAL
000550*                        CHANGED FROM 'UNCATEGORIZED' TO
000560*                        'Uncategorized' TO MATCH WHAT RBUD020
000570*                        NOW WRITES ON A LEARNED RULE.
000580*07/10/03  MKO  CR-1931  DP STANDARDS AUDIT - ADDED THE FIELD
000590*                        CROSS-REFERENCE AND OPERATIONS NOTES
000600*                        BLOCKS BELOW AND EXPANDED PARAGRAPH
000610*                        COMMENTARY THROUGHOUT.  NO LOGIC
000620*                        CHANGED.
000630*----------------------------------------------------------------
000640
000650*----------------------------------------------------------------
000660*OPERATIONS NOTES
000670*----------------------------------------------------------------
000680*RUN FREQUENCY:    ON DEMAND, WHENEVER THE PROFILE OWNER HAS
000690*                  ADDED OR CHANGED CATEGORIES OR RULES, AND
000700*                  ALWAYS BEFORE THE FIRST RBUD020 RUN OF A
000710*                  NEW PROFILE.
000720*PRECEDES:         RBUD020 (CATEGORIZATION), RBUD030 (EXPORT).
000730*                  NEITHER PROGRAM SHOULD BE RUN AGAINST A
000740*                  MASTER THIS PROGRAM HAS NOT YET CLEANED.
000750*RESTART:          THIS PROGRAM IS A SINGLE CLEAN PASS OVER
000760*                  EACH MASTER WITH NO CHECKPOINT.  ON ABEND,
000770*                  RERUN FROM THE BEGINNING - THE OUTPUT
000780*                  MASTERS ARE NOT OPENED EXTEND SO A PARTIAL
000790*                  OUTPUT FILE FROM THE FAILED RUN IS SAFE TO
000800*                  OVERWRITE.
000810*ABEND CODES:      NONE OF ITS OWN.  A SYSTEM ABEND ON OPEN
000820*                  USUALLY MEANS THE JCL DD FOR CATMSTI OR
000830*                  RULMSTI POINTS AT A DATA SET THAT DOES NOT
000840*                  EXIST YET - CHECK THAT RBUD010 IS NOT BEING
000850*                  RUN BEFORE THE PROFILE HAS BEEN SET UP.
000860*VOLUMES:          A FEW HUNDRED CATEGORIES AND A FEW HUNDRED
000870*                  RULES PER PROFILE IN NORMAL USE - SEE
000880*                  CR-1618 AND CR-1699 FOR THE TABLE SIZE
000890*                  HISTORY IF VOLUMES GROW BEYOND 200/500.
000900*OUTPUT REVIEW:    THE PROFILE OWNER (OR SUPPORT, ON THEIR
000910*                  BEHALF) SHOULD REVIEW EXCPRT AFTER EVERY
000920*                  RUN - A HIGH DROP COUNT ON THE RULE MASTER
000930*                  USUALLY MEANS A KEYWORD GOT ENTERED TWICE
000940*                  BY MISTAKE ON THE MAINTENANCE SCREEN.
000950*----------------------------------------------------------------
000960
000970*----------------------------------------------------------------
000980*FIELD CROSS-REFERENCE - DATA-NAME PREFIXES USED IN THIS PGM
000990*----------------------------------------------------------------
001000*  CI-   CATEGORY MASTER, INPUT SIDE (RAW, UNEDITED)
001010*  CO-   CATEGORY MASTER, OUTPUT SIDE (CLEANED)
001020*  RI-   RULE MASTER, INPUT SIDE (RAW, UNEDITED)
001030*  RO-   RULE MASTER, OUTPUT SIDE (CLEANED)
001040*  CAT-T-  ONE OCCURRENCE OF THE IN-MEMORY CATEGORY WORK TABLE
001050*  RUL-T-  ONE OCCURRENCE OF THE IN-MEMORY RULE WORK TABLE
001060*  C-    GENERAL WORK/COUNTER FIELD, SCOPE LIMITED TO THIS
001070*        PROGRAM (NOT PASSED TO OR FROM ANY OTHER PROGRAM)
001080*  I-    AN INPUT VALUE PULLED FROM A SYSTEM SERVICE (HERE,
001090*        FUNCTION CURRENT-DATE) BEFORE IT IS EDITED FOR PRINT
001100*  O-    AN OUTPUT/EDITED FIELD READY TO MOVE TO A PRINT LINE
001110*----------------------------------------------------------------
001120
001130*----------------------------------------------------------------
001140*KNOWN LIMITATIONS
001150*----------------------------------------------------------------
001160*- THIS PROGRAM DOES NOT CROSS-CHECK THAT EVERY CATEGORY NAMED
001170*  ON THE RULE MASTER STILL EXISTS ON THE CATEGORY MASTER
001180*  AFTER THE CATEGORY PASS HAS DROPPED SOME RECORDS.  A RULE
001190*  POINTING AT A NOW-MISSING CATEGORY SIMPLY PRODUCES A
001200*  CATEGORIZED TRANSACTION WHOSE CATEGORY DOES NOT APPEAR ON
001210*  THE CATEGORY MASTER OR THE SUMMARY REPORT'S BUDGET LINE -
001220*  IT STILL PRINTS ON THE SUMMARY WITH A ZERO/BLANK BUDGET
001230*  COMPARISON.  ACCEPTED BEHAVIOR; NOT WORTH THE EXTRA PASS
001240*  FOR HOW RARELY IT HAPPENS IN PRACTICE.
001250*- CATEGORY TABLE HOLDS 200 ENTRIES, RULE TABLE HOLDS 500.
001260*  A MASTER LARGER THAN THAT SILENTLY STOPS BEING ACCEPTED
001270*  INTO THE TABLE ONCE THE LIMIT IS HIT (SEE 2400-LEARN-RULE
001280*  IN RBUD020 FOR THE SAME GUARD ON THE RULE SIDE) - RAISE
001290*  THE OCCURS CLAUSE AND RECOMPILE IF A PROFILE EVER NEEDS
001300*  MORE.
001310*----------------------------------------------------------------
001320
001330*----------------------------------------------------------------
001340*RELATED PROGRAMS
001350*----------------------------------------------------------------
001360*  RBUD020  READS CATMSTO/RULMSTO REBUILT HERE, CATEGORIZES
001370*           THE TRANSACTION FILE, AND WRITES BACK AN UPDATED
001380*           RULE MASTER WITH ANY LEARNED KEYWORDS - THAT
001390*           OUTPUT SHOULD BE FED THROUGH THIS PROGRAM AGAIN
001400*           BEFORE THE NEXT CATEGORIZATION RUN SO ITS
001410*           KEYWORDS GET THE SAME DUPLICATE AND BLANK EDITS.
001420*  RBUD030  READS CATMSTO REBUILT HERE AND EXPORTS IT TO A
001430*           CSV-STYLE FILE FOR THE PROFILE OWNER TO DOWNLOAD.
001440*----------------------------------------------------------------
001450
001460*----------------------------------------------------------------
001470*TEST DATA NOTES
001480*----------------------------------------------------------------
001490*A SMALL SAMPLE CATEGORY MASTER AND RULE MASTER, EACH WITH ONE
001500*DELIBERATE BLANK-NAME AND ONE DELIBERATE DUPLICATE-NAME
001510*RECORD, ARE KEPT WITH THE TEST JCL FOR THIS PROGRAM SO A
001520*REGRESSION RUN AFTER A CHANGE ALWAYS EXERCISES BOTH DROP
001530*REASONS ON BOTH MASTERS WITHOUT NEEDING A LIVE PROFILE'S
001540*DATA COPIED DOWN TO TEST.
001550*----------------------------------------------------------------
001560
001570*----------------------------------------------------------------
001580*EXCEPTION REASON TEXT - VERBATIM AS IT APPEARS ON EXCPRT
001590*----------------------------------------------------------------
001600*  CATEGORY, BLANK NAME       -> BLANK CATEGORY NAME - RECORD
001610*                                DROPPED.
001620*  CATEGORY, DUPLICATE NAME   -> DUPLICATE CATEGORY NAME -
001630*                                RECORD DROPPED.
001640*  CATEGORY, BAD BUDGET       -> NON-NUMERIC BUDGET -
001650*                                DEFAULTED TO ZERO.
001660*  RULE, BLANK KEYWORD        -> BLANK KEYWORD - RECORD
001670*                                DROPPED.
001680*  RULE, DUPLICATE KEYWORD    -> DUPLICATE KEYWORD - RECORD
001690*                                DROPPED.
001700*KEEP THIS LIST IN SYNC WITH THE LITERALS IN 2100-VALIDATE-
001710*CATEGORY AND 4100-VALIDATE-RULE IF THE WORDING EVER CHANGES -
001720*SUPPORT GREPS THE EXCPRT OUTPUT FOR THESE EXACT PHRASES WHEN
001730*TRIAGING A PROFILE OWNER'S COMPLAINT.
001740*----------------------------------------------------------------
001750
001760*----------------------------------------------------------------
001770*COMPILE NOTES
001780*----------------------------------------------------------------
001790*COMPILED AND LINK-EDITED WITH THE SAME PROC AS RBUD020 AND
001800*RBUD030 - NO SPECIAL OPTIONS BEYOND THE STANDARD SHOP DEFAULTS.
001810*NO CALLED SUBPROGRAMS, SO NO SEPARATE LINK STEP IS NEEDED
001820*BEYOND THE ONE COMPILE OUTPUT.
001830*----------------------------------------------------------------
001840
001850* A FUTURE ENHANCEMENT DISCUSSED BUT NOT SCHEDULED: LETTING
001860* THE PROFILE OWNER MARK A CATEGORY 'ARCHIVED' INSTEAD OF
001870* DELETING IT OUTRIGHT, SO HISTORICAL RULES STILL RESOLVE ON
001880* OLD TRANSACTIONS.  WOULD NEED A NEW STATUS BYTE ON CAT-REC
001890* AND A CHANGE TO HOW 2110-CHECK-CAT-DUP TREATS AN ARCHIVED
001900* NAME.  RAISED AND SHELVED AT THE 1999 SYSTEM REVIEW; NOT
001910* PICKED BACK UP SINCE.
001920
001930*----------------------------------------------------------------
001940* REVIEW SIGN-OFF
001950* ----------------
001960* THIS PROGRAM AND ITS COMMENTARY WERE WALKED THROUGH LINE BY
001970* LINE AT THE 07/03 DP STANDARDS AUDIT (SEE CR-1931 BELOW).
001980* SIGNED OFF BY MKO AND THE SHIFT LEAD.  NO OPEN QUESTIONS
001990* CARRIED FORWARD FROM THAT REVIEW.
002000*----------------------------------------------------------------
002010
002020* A NOTE FOR WHOEVER TOUCHES THIS NEXT: THE THREE 77-LEVEL
002030* ITEMS UP IN WORKING-STORAGE (C-LINE-CTR, C-SCRATCH-FLAG,
002040* C-TEMP-DIVISOR) ARE NOT WIRED INTO THE MAIN CATEGORY/RULE
002050* PASSES.  LEAVE THEM BE UNLESS YOU ARE SPECIFICALLY REVIVING
002060* THE OLD RESTART-TESTING RIG THEY CAME FROM (SEE HD-1755 AND
002070* CR-1502 IN THE CHANGE LOG).
002080* - MKO, 07/10/03
002090* - CONFIRMED STILL TRUE, DKS, 03/12/07
002100
002110*----------------------------------------------------------------
002120* DISTRIBUTION
002130* ------------
002140* SOURCE MAINTAINED IN THE BUDGET SYSTEM LIBRARY UNDER THE
002150* USUAL PROJECT.  LOAD MODULE DISTRIBUTED TO THE OVERNIGHT
002160* BATCH LIBRARY BY THE STANDARD PROMOTION JOB.  NO SEPARATE
002170* TEST LIBRARY COPY IS KEPT ONCE A CHANGE HAS BEEN PROMOTED;
002180* THE CHANGE LOG BELOW IS THE RECORD OF WHAT WAS PROMOTED
002190* AND WHEN.
002200*----------------------------------------------------------------
002210
002220*----------------------------------------------------------------
002230* CONTACTS
002240* --------
002250* QUESTIONS ON THE BUDGET CATEGORY RULES THEMSELVES SHOULD GO
002260* TO THE OWNER OF THE PROFILE, NOT TO DATA PROCESSING.  THIS
002270* PROGRAM ONLY ENFORCES THE MECHANICAL RULES (BLANK NAMES,
002280* DUPLICATE NAMES, NON-NUMERIC BUDGET AMOUNTS, ETC).  IT HAS
002290* NO OPINION ON WHETHER A GIVEN CATEGORY OR RULE MAKES SENSE
002300* FOR THE OWNER'S BUDGET.
002310*----------------------------------------------------------------
002320
002330 ENVIRONMENT DIVISION.
002340 CONFIGURATION SECTION.
002350* C01 IS TOP-OF-FORM TIES THE FORMS-CONTROL CHANNEL 1 PUNCH ON
002360* THE EXCEPTION REPORT'S CARRIAGE TAPE TO THE PROCEDURE
002370* DIVISION'S AFTER ADVANCING PAGE PHRASE IN 9900-EXC-HEADING.
002380 SPECIAL-NAMES.
002390     C01 IS TOP-OF-FORM.
002400
002410 INPUT-OUTPUT SECTION.
002420 FILE-CONTROL.
002430
002440* ALL FIVE FILES ARE LINE SEQUENTIAL - THIS PROGRAM RUNS
002450* AGAINST THE SAME FLAT MASTER FILES RBUD020 AND RBUD030 READ,
002460* NOT A DATABASE.  LOGICAL NAMES ARE ASSIGNED BY THE JOB'S DD
002470* STATEMENTS / JCL, NOT HARD-CODED PATHS.
002480* CATMSTI IS THE RAW CATEGORY MASTER DELIVERED BY THE PROFILE
002490* MAINTENANCE SCREEN, UNSORTED-SAFE (2110-CHECK-CAT-DUP SCANS
002500* THE WHOLE TABLE, NOT JUST ADJACENT ENTRIES).
002510     SELECT CATMAST-IN
002520         ASSIGN TO CATMSTI
002530         ORGANIZATION IS LINE SEQUENTIAL.
002540
002550* CATMSTO IS THE CLEANED CATEGORY MASTER RBUD020 AND RBUD030
002560* BOTH READ ON THEIR NEXT RUN.
002570     SELECT CATMAST-OUT
002580         ASSIGN TO CATMSTO
002590         ORGANIZATION IS LINE SEQUENTIAL.
002600
002610* RULMSTI IS THE RAW RULE MASTER DELIVERED BY THE PROFILE
002620* MAINTENANCE SCREEN.
002630     SELECT RULEMAST-IN
002640         ASSIGN TO RULMSTI
002650         ORGANIZATION IS LINE SEQUENTIAL.
002660
002670* RULMSTO IS THE CLEANED RULE MASTER, INCLUDING ANY LEARNED
002680* KEYWORDS RBUD020 APPENDS ON A LATER RUN.
002690     SELECT RULEMAST-OUT
002700         ASSIGN TO RULMSTO
002710         ORGANIZATION IS LINE SEQUENTIAL.
002720
002730* EXCPRT IS THE PRINTED EXCEPTION LISTING - NO ORGANIZATION
002740* CLAUSE NEEDED SINCE A PRINT FILE DEFAULTS TO SEQUENTIAL.
002750     SELECT EXCPRT
002760         ASSIGN TO EXCPRT.
002770
002780 DATA DIVISION.
002790 FILE SECTION.
002800
002810* CATMAST-IN / CATMAST-OUT - THE PROFILE'S CATEGORY MASTER,
002820* BEFORE AND AFTER THIS PROGRAM'S EDIT.  ONE RECORD PER
002830* SPENDING CATEGORY THE PROFILE OWNER HAS SET UP, CARRYING
002840* ITS MONTHLY BUDGET AMOUNT.
002850 FD  CATMAST-IN
002860     LABEL RECORD IS STANDARD
002870     RECORD CONTAINS 40 CHARACTERS
002880     DATA RECORD IS CAT-REC-IN.
002890
002900* CI- PREFIX MARKS CATEGORY-MASTER-IN FIELDS - THE RAW,
002910* UNEDITED VALUES AS THEY CAME OFF THE MAINTENANCE SCREEN.
002920 01  CAT-REC-IN.
002930     05  CI-NAME               PIC X(30).
002940     05  CI-BUDGET             PIC S9(7)V99.
002950* TRAILING FILLER PADS THE RECORD OUT TO ITS 40-CHARACTER
002960* LINE SEQUENTIAL LENGTH - RESERVED, NOT CURRENTLY USED.
002970     05  FILLER                PIC X(01).
002980
002990 FD  CATMAST-OUT
003000     LABEL RECORD IS STANDARD
003010     RECORD CONTAINS 40 CHARACTERS
003020     DATA RECORD IS CAT-REC-OUT.
003030
003040* CO- PREFIX MARKS CATEGORY-MASTER-OUT FIELDS - THE CLEANED
003050* VALUES AS 6100-WRITE-CATEGORIES REBUILDS THEM FROM CAT-TABLE.
003060 01  CAT-REC-OUT.
003070     05  CO-NAME               PIC X(30).
003080     05  CO-BUDGET             PIC S9(7)V99.
003090* SAME TRAILING PAD AS CAT-REC-IN ABOVE, CARRIED THROUGH SO
003100* BOTH SIDES OF THE MASTER STAY THE SAME RECORD LENGTH.
003110     05  FILLER                PIC X(01).
003120
003130* RULEMAST-IN / RULEMAST-OUT - THE PROFILE'S KEYWORD-TO-
003140* CATEGORY RULE MASTER, BEFORE AND AFTER EDIT.  RBUD020 SCANS
003150* THIS TABLE AGAINST EVERY TRANSACTION DESCRIPTION, SO A BAD
003160* KEYWORD HERE (BLANK OR DUPLICATED) HAS TO BE CAUGHT NOW,
003170* BEFORE THE CATEGORIZATION RUN EVER SEES IT.
003180 FD  RULEMAST-IN
003190     LABEL RECORD IS STANDARD
003200     RECORD CONTAINS 71 CHARACTERS
003210     DATA RECORD IS RUL-REC-IN.
003220
003230* RI- PREFIX MARKS RULE-MASTER-IN FIELDS, RAW OFF THE
003240* MAINTENANCE SCREEN - RI-KEYWORD MAY STILL BE MIXED CASE.
003250 01  RUL-REC-IN.
003260     05  RI-KEYWORD            PIC X(40).
003270     05  RI-CATEGORY           PIC X(30).
003280* TRAILING FILLER PADS TO THE 71-CHARACTER RECORD LENGTH -
003290* RESERVED, NOT CURRENTLY USED.
003300     05  FILLER                PIC X(01).
003310
003320 FD  RULEMAST-OUT
003330     LABEL RECORD IS STANDARD
003340     RECORD CONTAINS 71 CHARACTERS
003350     DATA RECORD IS RUL-REC-OUT.
003360
003370* RO- PREFIX MARKS RULE-MASTER-OUT FIELDS - ALWAYS UPPERCASE
003380* KEYWORD, DEFAULTED CATEGORY, REWRITTEN BY 6200-WRITE-RULES.
003390 01  RUL-REC-OUT.
003400     05  RO-KEYWORD            PIC X(40).
003410     05  RO-CATEGORY           PIC X(30).
003420* SAME TRAILING PAD AS RUL-REC-IN ABOVE.
003430     05  FILLER                PIC X(01).
003440
003450* EXCPRT - THE CATEGORY/RULE EXCEPTION REPORT.  LISTS EVERY
003460* DROPPED OR DEFAULTED RECORD FROM BOTH MASTERS SO THE
003470* PROFILE OWNER KNOWS WHAT TO GO CLEAN UP BEFORE THE NEXT
003480* REBUILD RUN, PLUS THE RECORD-COUNT TRAILER ADDED BY CR-1901.
003490 FD  EXCPRT
003500     LABEL RECORD IS OMITTED
003510     RECORD CONTAINS 132 CHARACTERS
003520     LINAGE IS 60 WITH FOOTING AT 55
003530     DATA RECORD IS EXCLINE.
003540
003550* EXCLINE IS THE ONE PRINT-LINE BUFFER FOR THE WHOLE REPORT -
003560* EVERY 01-LEVEL PRINT LINE BELOW IS MOVED INTO IT ON THE WRITE
003570* STATEMENT RATHER THAN GIVEN ITS OWN FD RECORD.
003580 01  EXCLINE                   PIC X(132).
003590
003600 WORKING-STORAGE SECTION.
003610* WORK-AREA - RUN COUNTERS AND SWITCHES.  EVERY COUNTER IS
003620* COMP SINCE THEY ARE INCREMENTED HEAVILY OVER THE LIFE OF THE
003630* RUN AND NEVER NEED TO BE DISPLAYED DIRECTLY - THE EXCEPTION
003640* REPORT COUNTERS ARE UNLOADED INTO ZZZ9-EDITED O- FIELDS FOR
003650* PRINTING INSTEAD OF PRINTING THESE DIRECTLY.
003660 01  WORK-AREA.
003670     05  C-CAT-IN-CTR         PIC 9(4)  COMP  VALUE ZERO.
003680     05  C-CAT-KEPT-CTR       PIC 9(4)  COMP  VALUE ZERO.
003690     05  C-CAT-DROP-CTR       PIC 9(4)  COMP  VALUE ZERO.
003700     05  C-CAT-DEF-CTR        PIC 9(4)  COMP  VALUE ZERO.
003710     05  C-RUL-IN-CTR         PIC 9(4)  COMP  VALUE ZERO.
003720     05  C-RUL-KEPT-CTR       PIC 9(4)  COMP  VALUE ZERO.
003730     05  C-RUL-DROP-CTR       PIC 9(4)  COMP  VALUE ZERO.
003740     05  C-CHK-SUB            PIC 9(4)  COMP  VALUE ZERO.
003750     05  C-PCTR               PIC 99    COMP  VALUE ZERO.
003760     05  MORE-CAT-RECS         PIC X(3)        VALUE 'YES'.
003770     05  MORE-RUL-RECS         PIC X(3)        VALUE 'YES'.
003780     05  DUP-FOUND-SW       PIC X           VALUE 'N'.
003790         88  DUP-FOUND                          VALUE 'Y'.
003800         88  DUP-NOT-FOUND                      VALUE 'N'.
003810
003820* THE THREE 77-LEVELS BELOW ARE LEFTOVER FROM THE OLD RESTART
003830* TESTING RIG (SEE HD-1755).  C-LINE-CTR COUNTED EXCEPTION
003840* LINES BEFORE THE PAGE-BREAK LOGIC MOVED INTO 9200-WRITE-
003850* EXCEPTION; C-SCRATCH-FLAG AND C-TEMP-DIVISOR WERE USED BY A
003860* ONE-TIME BUDGET-ROUNDING TEST FOR CR-1502.  KEPT AS SCRATCH
003870* WORK FIELDS IN CASE THAT KIND OF ONE-OFF EDIT COMES BACK.
003880 77  C-LINE-CTR              PIC 9(4)  COMP  VALUE ZERO.
003890 77  C-SCRATCH-FLAG          PIC X           VALUE SPACE.
003900 77  C-TEMP-DIVISOR          PIC 9(4)  COMP  VALUE 1.
003910
003920* ALPHA-LOWER / ALPHA-UPPER - THE INSPECT ... CONVERTING
003930* TRANSLATE TABLES USED THROUGHOUT THIS PROGRAM TO FORCE
003940* CATEGORY NAMES AND RULE KEYWORDS TO UPPERCASE BEFORE ANY
003950* COMPARE OR TABLE STORE.  SAME TWO FIELDS RBUD020 CARRIES.
003960 01  ALPHA-LOWER             PIC X(26)  VALUE
003970         'abcdefghijklmnopqrstuvwxyz'.
003980 01  ALPHA-UPPER             PIC X(26)  VALUE
003990         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004000
004010* C-CAT-NAME-UC / C-CAT-CHK-UC HOLD THE INCOMING CATEGORY
004020* NAME AND THE TABLE ENTRY BEING TESTED, BOTH UPPER-CASED, SO
004030* 2115-CAT-DUP-TEST CAN COMPARE THEM CASE-INSENSITIVELY WITHOUT
004040* DISTURBING THE MIXED-CASE NAME THAT ACTUALLY GETS STORED IN
004050* CAT-TABLE.  C-RUL-KEYWORD-UC / C-RUL-CHK-UC DO THE SAME JOB
004060* FOR RULE KEYWORDS, WHICH ARE STORED UPPERCASE ANYWAY.
004070 01  C-CAT-NAME-UC             PIC X(30)  VALUE SPACES.
004080 01  C-CAT-CHK-UC              PIC X(30)  VALUE SPACES.
004090 01  C-RUL-KEYWORD-UC          PIC X(40)  VALUE SPACES.
004100 01  C-RUL-CHK-UC              PIC X(40)  VALUE SPACES.
004110* C-RUL-CATEGORY-WORK HOLDS THE RULE'S TARGET CATEGORY WHILE
004120* 4100-VALIDATE-RULE APPLIES THE BLANK-CATEGORY DEFAULT BEFORE
004130* IT GOES INTO RUL-TABLE.
004140 01  C-RUL-CATEGORY-WORK       PIC X(30)  VALUE SPACES.
004150
004160* I-DATE / I-DATE-RAW - THE RUN DATE IS KEPT BOTH AS
004170* YY/MM/DD FOR THE REPORT HEADING AND AS ONE 8-DIGIT NUMBER
004180* (I-DATE-RAW) FOR THE RUN LOG WRITTEN AT JOB END.
004190 01  I-DATE.
004200     05  I-YEAR           PIC 9(4).
004210     05  I-MONTH           PIC 99.
004220     05  I-DAY           PIC 99.
004230 01  I-DATE-RAW  REDEFINES  I-DATE   PIC 9(8).
004240
004250* C-CAT-BUDGET-SPLIT LETS THE OLD EXCEPTION-LINE FORMATTER
004260* SHOW WHOLE DOLLARS AND CENTS AS TWO SEPARATE COLUMNS, THE
004270* WAY THE REPORT GRID WAS LAID OUT BACK WHEN THIS RAN ON THE
004280* 132-COLUMN CHAIN PRINTER.
004290 01  C-CAT-BUDGET-WORK         PIC S9(7)V99  VALUE ZERO.
004300 01  C-CAT-BUDGET-SPLIT  REDEFINES  C-CAT-BUDGET-WORK.
004310     05  C-CAT-BUDGET-WHOLE   PIC S9(7).
004320     05  C-CAT-BUDGET-CENTS   PIC 99.
004330
004340* ECHO AREAS - THE OFFENDING RECORD IS MOVED FIELD BY FIELD
004350* INTO THESE GROUPS SO THE REDEFINED FLAT VIEW CAN BE MOVED
004360* TO THE EXCEPTION LINE IN ONE SHOT, THE SAME WAY THE OLD
004370* POPULATION-MASTER EDIT PROGRAM ECHOED A BAD RECORD.
004380 01  C-CAT-OFFEND-REC.
004390     05  C-CAT-OFFEND-NAME    PIC X(30).
004400     05  C-CAT-OFFEND-BUDGET  PIC X(09).
004410 01  C-CAT-OFFEND-FULL  REDEFINES  C-CAT-OFFEND-REC
004420         PIC X(39).
004430
004440 01  C-RUL-OFFEND-REC.
004450     05  C-RUL-OFFEND-KEYWORD  PIC X(40).
004460     05  C-RUL-OFFEND-CATEGORY PIC X(30).
004470 01  C-RUL-OFFEND-FULL  REDEFINES  C-RUL-OFFEND-REC
004480         PIC X(70).
004490
004500* CATEGORY AND RULE WORK TABLES - LOADED ASCENDING FROM THE
004510* INPUT MASTERS, LESS ANY DROPPED RECORD, AND REWRITTEN
004520* ASCENDING TO THE OUTPUT MASTERS AT JOB END.
004530* CAT-TABLE-CTR IS ALSO THE HIGH-WATER MARK OF THE TABLE, NOT
004540* JUST A COUNT - THE LAST OCCUPIED SUBSCRIPT.  RAISED TO 200
004550* ENTRIES UNDER CR-1618 WHEN A LARGE PROFILE OUTGREW THE
004560* ORIGINAL 100-ENTRY TABLE.
004570 01  CAT-TABLE-CTR              PIC 9(4)  COMP  VALUE ZERO.
004580 01  CAT-TABLE-AREA.
004590     05  CAT-TABLE  OCCURS 200 TIMES.
004600         10  CAT-T-NAME        PIC X(30).
004610         10  CAT-T-BUDGET      PIC S9(7)V99.
004620
004630* RUL-TABLE-CTR WORKS THE SAME WAY FOR THE RULE TABLE, RAISED
004640* TO 500 ENTRIES UNDER CR-1699.
004650 01  RUL-TABLE-CTR              PIC 9(4)  COMP  VALUE ZERO.
004660 01  RUL-TABLE-AREA.
004670     05  RUL-TABLE  OCCURS 500 TIMES.
004680         10  RUL-T-KEYWORD     PIC X(40).
004690         10  RUL-T-CATEGORY    PIC X(30).
004700
004710* C-CAT-SUB / C-RUL-SUB DRIVE THE 6000-CLOSING REWRITE LOOPS -
004720* SEPARATE FROM C-CHK-SUB, WHICH IS ONLY EVER USED INSIDE A
004730* DUPLICATE-CHECK SCAN AND NEVER LIVE AT THE SAME TIME AS
004740* THESE TWO.
004750 01  C-CAT-SUB                 PIC 9(4)  COMP  VALUE ZERO.
004760 01  C-RUL-SUB                 PIC 9(4)  COMP  VALUE ZERO.
004770
004780* PRINT LINES BELOW - LAID OUT FOR A 132-COLUMN LISTING, ONE
004790* 01-LEVEL PER LINE TYPE, THE WAY THIS SHOP HAS ALWAYS BUILT
004800* REPORT LINES SO EACH ONE CAN BE MOVED TO EXCLINE AND WRITTEN
004810* IN A SINGLE STATEMENT.
004820 01  COMPANY-TITLE.
004830     05  FILLER            PIC X(6)   VALUE 'DATE:'.
004840     05  O-MONTH           PIC 99.
004850     05  FILLER            PIC X      VALUE '/'.
004860     05  O-DAY             PIC 99.
004870     05  FILLER            PIC X      VALUE '/'.
004880     05  O-YEAR            PIC 9(4).
004890     05  FILLER            PIC X(35)  VALUE SPACES.
004900     05  FILLER            PIC X(30)  VALUE
004910             'RABBIT BUDGET MASTER REBUILD'.
004920     05  FILLER            PIC X(29)  VALUE SPACES.
004930     05  FILLER            PIC X(6)   VALUE 'PAGE:'.
004940     05  O-PCTR            PIC Z9.
004950
004960* REPORT-TITLE IS PRINTED ONCE UNDER THE DATE/PAGE LINE, PER
004970* 9900-EXC-HEADING.
004980 01  REPORT-TITLE.
004990     05  FILLER            PIC X(50)  VALUE SPACES.
005000     05  FILLER            PIC X(31)  VALUE
005010             'CATEGORY/RULE EXCEPTION REPORT'.
005020     05  FILLER            PIC X(51)  VALUE SPACES.
005030
005040* EXC-COLUMN-HEADING LABELS THE THREE FIELDS IN EACH EXC-
005050* DETAIL-LINE BELOW.
005060 01  EXC-COLUMN-HEADING.
005070     05  FILLER            PIC X(11)  VALUE 'RECORD TYPE'.
005080     05  FILLER            PIC X(4)   VALUE SPACES.
005090     05  FILLER            PIC X(16)  VALUE 'OFFENDING RECORD'.
005100     05  FILLER            PIC X(39)  VALUE SPACES.
005110     05  FILLER            PIC X(6)   VALUE 'REASON'.
005120
005130* EXC-DETAIL-LINE - ONE LINE PER DROPPED OR DEFAULTED RECORD.
005140* O-EXC-RECORD HOLDS WHICHEVER OFFEND-FULL REDEFINITION
005150* (CATEGORY OR RULE) APPLIES TO THAT RECORD.
005160 01  EXC-DETAIL-LINE.
005170     05  O-EXC-TYPE        PIC X(11).
005180     05  FILLER            PIC X(4)   VALUE SPACES.
005190     05  O-EXC-RECORD      PIC X(45).
005200     05  FILLER            PIC X(4)   VALUE SPACES.
005210     05  O-EXC-REASON      PIC X(48).
005220
005230* EXC-TOTAL-LINE-1 / EXC-TOTAL-LINE-2 - THE CR-1901 TRAILER.
005240* LINE 1 COVERS THE CATEGORY MASTER PASS, LINE 2 THE RULE
005250* MASTER PASS - PRINTED BY 9300-EXC-TOTALS AFTER BOTH PASSES
005260* ARE FINISHED.
005270 01  EXC-TOTAL-LINE-1.
005280     05  FILLER            PIC X(17)  VALUE 'CATEGORIES READ:'.
005290     05  O-CAT-IN-CTR      PIC ZZZ9.
005300     05  FILLER            PIC X(4)   VALUE SPACES.
005310     05  FILLER            PIC X(17)  VALUE 'CATEGORIES KEPT:'.
005320     05  O-CAT-KEPT-CTR    PIC ZZZ9.
005330     05  FILLER            PIC X(4)   VALUE SPACES.
005340     05  FILLER            PIC X(20)  VALUE 'CATEGORIES DROPPED:'.
005350     05  O-CAT-DROP-CTR    PIC ZZZ9.
005360     05  FILLER            PIC X(20)  VALUE 'BUDGETS DEFAULTED:'.
005370     05  O-CAT-DEF-CTR     PIC ZZZ9.
005380
005390 01  EXC-TOTAL-LINE-2.
005400     05  FILLER            PIC X(13)  VALUE 'RULES READ:'.
005410     05  O-RUL-IN-CTR      PIC ZZZ9.
005420     05  FILLER            PIC X(4)   VALUE SPACES.
005430     05  FILLER            PIC X(13)  VALUE 'RULES KEPT:'.
005440     05  O-RUL-KEPT-CTR    PIC ZZZ9.
005450     05  FILLER            PIC X(4)   VALUE SPACES.
005460     05  FILLER            PIC X(16)  VALUE 'RULES DROPPED:'.
005470     05  O-RUL-DROP-CTR    PIC ZZZ9.
005480     05  FILLER            PIC X(75)  VALUE SPACES.
005490
005500*----------------------------------------------------------------
005510*PROCESSING NARRATIVE
005520*----------------------------------------------------------------
005530*1.  OPEN ALL FIVE FILES.  PRINT THE FIRST EXCEPTION REPORT
005540*    PAGE HEADING.  PRIME THE FIRST CATEGORY MASTER READ.
005550*2.  READ THE CATEGORY MASTER TO END OF FILE.  FOR EACH
005560*    RECORD: DROP IT IF THE NAME IS BLANK OR A DUPLICATE OF
005570*    A CATEGORY ALREADY KEPT THIS RUN; OTHERWISE DEFAULT A
005580*    NON-NUMERIC BUDGET TO ZERO AND KEEP THE RECORD IN
005590*    CAT-TABLE.  EVERY DROP OR DEFAULT GOES TO THE EXCEPTION
005600*    REPORT.
005610*3.  READ THE RULE MASTER TO END OF FILE.  SAME SHAPE AS
005620*    STEP 2 BUT AGAINST RUL-TABLE, WITH A BLANK KEYWORD OR A
005630*    DUPLICATE KEYWORD DROPPED, AND A BLANK CATEGORY
005640*    DEFAULTED TO 'Uncategorized' RATHER THAN DROPPED.
005650*4.  REWRITE BOTH WORK TABLES OUT TO THE CLEANED MASTERS, IN
005660*    THE SAME ORDER THEY WERE LOADED.
005670*5.  PRINT THE EXCEPTION REPORT TRAILER (RECORD COUNTS FOR
005680*    BOTH MASTERS).  CLOSE ALL FILES.  STOP RUN.
005690*----------------------------------------------------------------
005700
005710 PROCEDURE DIVISION.
005720
005730******************************************************************
005740**  0000-RBUD010 - MAIN CONTROL PARAGRAPH.                        *
005750**  OPENS THE FOUR MASTER FILES AND THE EXCEPTION REPORT, DRIVES  *
005760**  THE CATEGORY MASTER PASS TO END OF FILE, THEN THE RULE        *
005770**  MASTER PASS TO END OF FILE, WRITES THE REBUILT MASTERS AND    *
005780**  THE EXCEPTION REPORT TRAILER, AND STOPS.  ONE PASS EACH -     *
005790**  THE TWO MASTERS ARE INDEPENDENT SO THERE IS NO NEED TO        *
005800**  MATCH THEM UP THE WAY A TRADITIONAL CONTROL-BREAK PASS WOULD. *
005810******************************************************************
005820 0000-RBUD010.
005830     PERFORM 1000-INIT.
005840* CATEGORY MASTER FIRST, THEN THE RULE MASTER - THE ORDER IS
005850* ARBITRARY SINCE THE TWO PASSES DO NOT SHARE ANY DATA, BUT
005860* THE CATEGORY MASTER HAS ALWAYS BEEN MAINTAINED FIRST ON THE
005870* MAINTENANCE SCREEN SO IT RUNS FIRST HERE TOO.
005880     PERFORM 2000-CATEGORY-PASS
005890         UNTIL MORE-CAT-RECS = 'NO'.
005900     PERFORM 4000-RULE-PASS
005910         UNTIL MORE-RUL-RECS = 'NO'.
005920     PERFORM 6000-CLOSING.
005930     STOP RUN.
005940
005950
005960* 1000-INIT - HOUSEKEEPING.  PULLS THE RUN DATE FOR THE REPORT
005970* HEADING, OPENS ALL FIVE FILES, PRINTS THE FIRST EXCEPTION
005980* REPORT PAGE HEADING, AND PRIMES THE READ ON THE CATEGORY
005990* MASTER SO THE 2000-CATEGORY-PASS UNTIL LOOP HAS A RECORD OR
006000* AN AT-END CONDITION WAITING FOR IT ON FIRST ENTRY.
006010 1000-INIT.
006020* I-DATE COMES BACK YYYYMMDD FROM FUNCTION CURRENT-DATE; THE
006030* GROUP-LEVEL MOVE ABOVE SPLITS IT INTO YEAR/MONTH/DAY, AND
006040* THE THREE MOVES BELOW COPY THOSE INTO THE HEADING'S OWN
006050* MM/DD/YYYY FIELD ORDER.
006060     MOVE FUNCTION CURRENT-DATE TO I-DATE.
006070     MOVE I-MONTH           TO O-MONTH.
006080     MOVE I-DAY           TO O-DAY.
006090     MOVE I-YEAR           TO O-YEAR.
006100
006110* INPUT MASTERS OPEN INPUT, OUTPUT MASTERS OPEN OUTPUT - THIS
006120* PROGRAM ALWAYS REBUILDS BOTH MASTERS FROM SCRATCH, NEVER IN
006130* PLACE, SO THERE IS NO NEED TO WORRY ABOUT READING AND
006140* WRITING THE SAME DATA SET AT THE SAME TIME.
006150     OPEN INPUT  CATMAST-IN.
006160     OPEN OUTPUT CATMAST-OUT.
006170     OPEN INPUT  RULEMAST-IN.
006180     OPEN OUTPUT RULEMAST-OUT.
006190     OPEN OUTPUT EXCPRT.
006200
006210* PRINT THE FIRST PAGE HEADING BEFORE ANY EXCEPTION LINE CAN
006220* BE WRITTEN, THEN PRIME THE CATEGORY READ FOR THE MAIN LOOP.
006230     PERFORM 9900-EXC-HEADING.
006240     PERFORM 9000-READ-CAT.
006250
006260
006270******************************************************************
006280**  2000-CATEGORY-PASS - DRIVER PARAGRAPH FOR THE CATEGORY        *
006290**  MASTER, PERFORMED ONCE PER INPUT RECORD UNTIL MORE-CAT-RECS   *
006300**  GOES TO 'NO'.  COUNTS THE RECORD READ, VALIDATES IT, AND      *
006310**  PRIMES THE NEXT READ - THE SAME READ-VALIDATE-READ SHAPE      *
006320**  USED THROUGHOUT THIS SHOP'S SEQUENTIAL EDIT PROGRAMS.         *
006330******************************************************************
006340 2000-CATEGORY-PASS.
006350     ADD 1 TO C-CAT-IN-CTR.
006360     PERFORM 2100-VALIDATE-CATEGORY THRU 2100-EXIT.
006370     PERFORM 9000-READ-CAT.
006380
006390
006400* 2100-VALIDATE-CATEGORY THRU 2100-EXIT - EDITS ONE CATEGORY
006410* MASTER RECORD.  A BLANK NAME OR A DUPLICATE NAME (CASE-
006420* INSENSITIVE, PER CR-1502) DROPS THE RECORD ENTIRELY - IT
006430* NEVER REACHES CAT-TABLE AND NEVER GETS WRITTEN BACK OUT.
006440* A NON-NUMERIC BUDGET IS NOT DROPPED, JUST DEFAULTED TO ZERO
006450* AND NOTED ON THE EXCEPTION REPORT (CR-1387).  GO TO 2100-EXIT
006460* IS THE SHOP'S USUAL WAY OF BAILING OUT OF AN EDIT PARAGRAPH
006470* ONCE A RECORD IS ALREADY DISPOSED OF.
006480 2100-VALIDATE-CATEGORY.
006490* RESET THE SWITCH AND ECHO THE INCOMING RECORD INTO THE OFFEND
006500* AREA UP FRONT - IF ANY EDIT BELOW FAILS, THE ECHO IS ALREADY
006510* READY TO GO STRAIGHT TO THE EXCEPTION LINE.
006520     MOVE 'N'     TO DUP-FOUND-SW.
006530     MOVE SPACES  TO C-CAT-OFFEND-REC.
006540     MOVE CI-NAME TO C-CAT-OFFEND-NAME.
006550     MOVE CI-BUDGET TO C-CAT-OFFEND-BUDGET.
006560     MOVE CI-NAME TO C-CAT-NAME-UC.
006570     INSPECT C-CAT-NAME-UC
006580         CONVERTING ALPHA-LOWER TO ALPHA-UPPER.
006590
006600* A BLANK CATEGORY NAME CANNOT BE MATCHED BY ANYTHING - THE
006610* PROFILE OWNER GAINS NOTHING BY KEEPING IT, SO IT IS DROPPED
006620* HERE RATHER THAN CARRIED FORWARD AS A NAMELESS BUDGET LINE.
006630     IF CI-NAME = SPACES
006640         MOVE 'CATEGORY' TO O-EXC-TYPE
006650         MOVE C-CAT-OFFEND-FULL TO O-EXC-RECORD
006660         MOVE 'BLANK CATEGORY NAME - RECORD DROPPED.'
006670             TO O-EXC-REASON
006680         PERFORM 9200-WRITE-EXCEPTION
006690         ADD 1 TO C-CAT-DROP-CTR
006700         GO TO 2100-EXIT
006710     END-IF.
006720
006730* DUPLICATE-NAME CHECK AGAINST EVERYTHING ALREADY ACCEPTED
006740* INTO CAT-TABLE THIS RUN.  SINCE THE INPUT MASTER IS ALREADY
006750* IN NAME ORDER, TWO DUPLICATES ARE ALWAYS ADJACENT IN
006760* PRACTICE, BUT THE TABLE SCAN CHECKS THE WHOLE TABLE ANYWAY -
006770* A HAND-EDITED MASTER IS NOT ALWAYS IN PERFECT ORDER.
006780     PERFORM 2110-CHECK-CAT-DUP THRU 2110-EXIT.
006790     IF DUP-FOUND
006800         MOVE 'CATEGORY' TO O-EXC-TYPE
006810         MOVE C-CAT-OFFEND-FULL TO O-EXC-RECORD
006820         MOVE 'DUPLICATE CATEGORY NAME - RECORD DROPPED.'
006830             TO O-EXC-REASON
006840         PERFORM 9200-WRITE-EXCEPTION
006850         ADD 1 TO C-CAT-DROP-CTR
006860         GO TO 2100-EXIT
006870     END-IF.
006880
006890* PER CR-1387 A BAD BUDGET NO LONGER ABENDS THE RUN - IT IS
006900* QUIETLY DEFAULTED TO ZERO AND LOGGED, SINCE A PROFILE OWNER
006910* WOULD RATHER SEE A ZERO-BUDGET CATEGORY THAN LOSE THE WHOLE
006920* OVERNIGHT REBUILD OVER ONE BAD FIELD.
006930     MOVE CI-BUDGET TO C-CAT-BUDGET-WORK.
006940     IF CI-BUDGET NOT NUMERIC
006950         MOVE ZERO TO C-CAT-BUDGET-WORK
006960         MOVE 'CATEGORY' TO O-EXC-TYPE
006970         MOVE C-CAT-OFFEND-FULL TO O-EXC-RECORD
006980         MOVE 'NON-NUMERIC BUDGET - DEFAULTED TO ZERO.'
006990             TO O-EXC-REASON
007000         PERFORM 9200-WRITE-EXCEPTION
007010         ADD 1 TO C-CAT-DEF-CTR
007020     END-IF.
007030
007040* NAME KEPT MIXED-CASE IN THE TABLE (CI-NAME, NOT C-CAT-NAME-
007050* UC) SINCE THE ORIGINAL CASE IS WHAT GETS PRINTED ON THE
007060* SUMMARY REPORT AND WRITTEN BACK TO CATMAST-OUT.
007070     ADD 1 TO CAT-TABLE-CTR.
007080     MOVE CI-NAME           TO CAT-T-NAME(CAT-TABLE-CTR).
007090     MOVE C-CAT-BUDGET-WORK TO CAT-T-BUDGET(CAT-TABLE-CTR).
007100     ADD 1 TO C-CAT-KEPT-CTR.
007110 2100-EXIT.
007120     EXIT.
007130
007140
007150* 2110-CHECK-CAT-DUP THRU 2110-EXIT - AN EMPTY TABLE CANNOT
007160* CONTAIN A DUPLICATE, SO THE FIRST CATEGORY OF THE RUN SKIPS
007170* THE SCAN OUTRIGHT.  OTHERWISE 2115-CAT-DUP-TEST IS DRIVEN
007180* ONCE PER TABLE ENTRY UNTIL A MATCH SETS DUP-FOUND OR THE
007190* TABLE IS EXHAUSTED - NO SEARCH VERB, JUST A SEQUENTIAL SCAN
007200* THE WAY THIS SHOP HAS ALWAYS WALKED A WORK TABLE.
007210 2110-CHECK-CAT-DUP.
007220     MOVE 'N' TO DUP-FOUND-SW.
007230     IF CAT-TABLE-CTR = ZERO
007240         GO TO 2110-EXIT
007250     END-IF.
007260     PERFORM 2115-CAT-DUP-TEST
007270         VARYING C-CHK-SUB FROM 1 BY 1
007280         UNTIL C-CHK-SUB > CAT-TABLE-CTR.
007290 2110-EXIT.
007300     EXIT.
007310
007320
007330* 2115-CAT-DUP-TEST - COMPARES ONE TABLE ENTRY, UPPER-CASED,
007340* AGAINST THE INCOMING NAME (ALREADY UPPER-CASED BY THE
007350* CALLER).  A LETTER-CASE-ONLY DIFFERENCE STILL COUNTS AS A
007360* DUPLICATE HERE, PER CR-1502.
007370 2115-CAT-DUP-TEST.
007380     MOVE CAT-T-NAME(C-CHK-SUB) TO C-CAT-CHK-UC.
007390     INSPECT C-CAT-CHK-UC
007400         CONVERTING ALPHA-LOWER TO ALPHA-UPPER.
007410     IF C-CAT-CHK-UC = C-CAT-NAME-UC
007420         SET DUP-FOUND TO TRUE
007430     END-IF.
007440
007450
007460******************************************************************
007470**  4000-RULE-PASS - DRIVER PARAGRAPH FOR THE RULE MASTER, THE    *
007480**  SAME READ-VALIDATE-READ SHAPE AS 2000-CATEGORY-PASS ABOVE     *
007490**  BUT AGAINST THE KEYWORD/CATEGORY MASTER INSTEAD.  THE TWO     *
007500**  PASSES ARE KEPT SEPARATE ON PURPOSE - THE RULE MASTER CAN     *
007510**  REFERENCE A CATEGORY THAT WAS JUST DROPPED ABOVE, AND THIS    *
007520**  PROGRAM DOES NOT CROSS-CHECK THAT (SEE DESIGN NOTES).         *
007530******************************************************************
007540 4000-RULE-PASS.
007550     ADD 1 TO C-RUL-IN-CTR.
007560     PERFORM 4100-VALIDATE-RULE THRU 4100-EXIT.
007570     PERFORM 9010-READ-RULE.
007580
007590
007600* 4100-VALIDATE-RULE THRU 4100-EXIT - EDITS ONE RULE MASTER
007610* RECORD.  A BLANK KEYWORD MATCHES EVERY TRANSACTION
007620* DESCRIPTION AND WOULD SWALLOW THE WHOLE CATEGORIZATION RUN,
007630* SO IT IS DROPPED OUTRIGHT.  A DUPLICATE KEYWORD (EXACT,
007640* ALREADY UPPERCASE - KEYWORDS DO NOT GET THE CASE-INSENSITIVE
007650* TREATMENT CATEGORY NAMES DO) IS ALSO DROPPED, SINCE ONLY
007660* ONE CATEGORY CAN WIN A KEYWORD MATCH.  A BLANK RULE CATEGORY
007670* DEFAULTS TO 'Uncategorized' RATHER THAN BEING DROPPED - PER
007680* CR-1802 THE USER WOULD RATHER SEE THE KEYWORD KEPT AND
007690* FLAGGED THAN LOSE IT.
007700 4100-VALIDATE-RULE.
007710* SAME ECHO-FIRST PATTERN AS 2100-VALIDATE-CATEGORY ABOVE, JUST
007720* AGAINST THE RULE OFFEND AREA.
007730     MOVE 'N'        TO DUP-FOUND-SW.
007740     MOVE SPACES     TO C-RUL-OFFEND-REC.
007750     MOVE RI-KEYWORD TO C-RUL-OFFEND-KEYWORD.
007760     MOVE RI-CATEGORY TO C-RUL-OFFEND-CATEGORY.
007770     MOVE RI-KEYWORD TO C-RUL-KEYWORD-UC.
007780     INSPECT C-RUL-KEYWORD-UC
007790         CONVERTING ALPHA-LOWER TO ALPHA-UPPER.
007800
007810     IF C-RUL-KEYWORD-UC = SPACES
007820         MOVE 'RULE' TO O-EXC-TYPE
007830         MOVE C-RUL-OFFEND-FULL TO O-EXC-RECORD
007840         MOVE 'BLANK KEYWORD - RECORD DROPPED.'
007850             TO O-EXC-REASON
007860         PERFORM 9200-WRITE-EXCEPTION
007870         ADD 1 TO C-RUL-DROP-CTR
007880         GO TO 4100-EXIT
007890     END-IF.
007900
007910* DUPLICATE-KEYWORD CHECK - SAME SHAPE AS 2110-CHECK-CAT-DUP
007920* BUT WITHOUT THE UPPER-CASE-BEFORE-COMPARE STEP, SINCE BOTH
007930* SIDES OF THE COMPARE ARE ALREADY UPPERCASE.
007940     PERFORM 4110-CHECK-RUL-DUP THRU 4110-EXIT.
007950     IF DUP-FOUND
007960         MOVE 'RULE' TO O-EXC-TYPE
007970         MOVE C-RUL-OFFEND-FULL TO O-EXC-RECORD
007980         MOVE 'DUPLICATE KEYWORD - RECORD DROPPED.'
007990             TO O-EXC-REASON
008000         PERFORM 9200-WRITE-EXCEPTION
008010         ADD 1 TO C-RUL-DROP-CTR
008020         GO TO 4100-EXIT
008030     END-IF.
008040
008050* A BLANK RULE CATEGORY DEFAULTS TO 'Uncategorized' RATHER
008060* THAN A DROPPED RECORD - SEE CR-1802 / CR-1928 IN THE CHANGE
008070* LOG ABOVE FOR THE HISTORY OF THIS EXACT LITERAL.
008080     MOVE RI-CATEGORY TO C-RUL-CATEGORY-WORK.
008090     IF C-RUL-CATEGORY-WORK = SPACES
008100         MOVE 'Uncategorized' TO C-RUL-CATEGORY-WORK
008110     END-IF.
008120
008130* KEYWORD IS STORED UPPERCASE (RI-KEYWORD IS NOT REUSED) SO
008140* RBUD020'S SUBSTRING SCAN NEVER HAS TO UPPER-CASE THE RULE
008150* SIDE OF THE COMPARE AT RUN TIME.
008160     ADD 1 TO RUL-TABLE-CTR.
008170     MOVE C-RUL-KEYWORD-UC    TO RUL-T-KEYWORD(RUL-TABLE-CTR).
008180     MOVE C-RUL-CATEGORY-WORK TO RUL-T-CATEGORY(RUL-TABLE-CTR).
008190     ADD 1 TO C-RUL-KEPT-CTR.
008200 4100-EXIT.
008210     EXIT.
008220
008230
008240* 4110-CHECK-RUL-DUP THRU 4110-EXIT / 4115-RUL-DUP-TEST -
008250* MIRRORS 2110/2115 ABOVE FOR THE RULE TABLE.  KEPT AS A
008260* SEPARATE PAIR OF PARAGRAPHS RATHER THAN SHARING ONE WITH THE
008270* CATEGORY CHECK BECAUSE THE TWO TABLES HAVE DIFFERENT
008280* SUBSCRIPT LIMITS (200 VS 500) AND DIFFERENT FIELD NAMES -
008290* NOT WORTH THE INDIRECTION OF A SHARED PARAGRAPH FOR THIS
008300* LITTLE CODE.
008310 4110-CHECK-RUL-DUP.
008320     MOVE 'N' TO DUP-FOUND-SW.
008330     IF RUL-TABLE-CTR = ZERO
008340         GO TO 4110-EXIT
008350     END-IF.
008360     PERFORM 4115-RUL-DUP-TEST
008370         VARYING C-CHK-SUB FROM 1 BY 1
008380         UNTIL C-CHK-SUB > RUL-TABLE-CTR.
008390 4110-EXIT.
008400     EXIT.
008410
008420
008430 4115-RUL-DUP-TEST.
008440     IF RUL-T-KEYWORD(C-CHK-SUB) = C-RUL-KEYWORD-UC
008450         SET DUP-FOUND TO TRUE
008460     END-IF.
008470
008480
008490******************************************************************
008500**  6000-CLOSING - END OF JOB PROCESSING.  BOTH WORK TABLES ARE   *
008510**  ALREADY IN ASCENDING ORDER (THE INPUT MASTERS WERE SORTED     *
008520**  THAT WAY AND NOTHING IN THIS PROGRAM REORDERS THEM), SO       *
008530**  REWRITING THEM STRAIGHT THROUGH IN SUBSCRIPT ORDER PRESERVES  *
008540**  THAT ORDER FOR RBUD020'S BINARY-SEARCH-STYLE LOOKUP.          *
008550******************************************************************
008560 6000-CLOSING.
008570     PERFORM 6100-WRITE-CATEGORIES
008580         VARYING C-CAT-SUB FROM 1 BY 1
008590         UNTIL C-CAT-SUB > CAT-TABLE-CTR.
008600     PERFORM 6200-WRITE-RULES
008610         VARYING C-RUL-SUB FROM 1 BY 1
008620         UNTIL C-RUL-SUB > RUL-TABLE-CTR.
008630     PERFORM 9300-EXC-TOTALS.
008640
008650* CLOSE ALL FIVE FILES IN ONE STATEMENT - THE ORDER DOES NOT
008660* MATTER SINCE NONE OF THEM ARE SHARED WITH ANOTHER STEP IN
008670* THIS JOB.
008680     CLOSE CATMAST-IN CATMAST-OUT RULEMAST-IN RULEMAST-OUT EXCPRT.
008690
008700
008710* 6100-WRITE-CATEGORIES - REBUILDS ONE CATMAST-OUT RECORD FROM
008720* THE WORK TABLE.  MOVE SPACES FIRST CLEARS THE FILLER BYTE SO
008730* NO STALE DATA FROM A PRIOR RECORD LEAKS THROUGH THE PAD.
008740 6100-WRITE-CATEGORIES.
008750     MOVE SPACES              TO CAT-REC-OUT.
008760     MOVE CAT-T-NAME(C-CAT-SUB)   TO CO-NAME.
008770     MOVE CAT-T-BUDGET(C-CAT-SUB) TO CO-BUDGET.
008780     WRITE CAT-REC-OUT.
008790
008800
008810* 6200-WRITE-RULES - REBUILDS ONE RULEMAST-OUT RECORD.  SAME
008820* SHAPE AS 6100-WRITE-CATEGORIES ABOVE.
008830 6200-WRITE-RULES.
008840     MOVE SPACES              TO RUL-REC-OUT.
008850     MOVE RUL-T-KEYWORD(C-RUL-SUB)  TO RO-KEYWORD.
008860     MOVE RUL-T-CATEGORY(C-RUL-SUB) TO RO-CATEGORY.
008870     WRITE RUL-REC-OUT.
008880
008890
008900* 9000-READ-CAT / 9010-READ-RULE - THE TWO PRIMARY READ
008910* PARAGRAPHS.  EACH SETS ITS OWN MORE-...-RECS SWITCH TO 'NO'
008920* AT END SO THE MAIN LOOPS IN 0000-RBUD010 KNOW WHEN TO STOP -
008930* NO SEPARATE EOF FLAG FIELD IS NEEDED SINCE THE TWO PASSES
008940* NEVER RUN AT THE SAME TIME.
008950 9000-READ-CAT.
008960* NO RECORD LOCKING OR FILE STATUS TEST HERE - LINE SEQUENTIAL
008970* READS ON THIS SHOP'S SYSTEM ONLY FAIL AT END OF FILE, WHICH
008980* THE AT END PHRASE ALREADY HANDLES.
008990     READ CATMAST-IN
009000         AT END
009010             MOVE 'NO' TO MORE-CAT-RECS.
009020
009030
009040 9010-READ-RULE.
009050     READ RULEMAST-IN
009060         AT END
009070             MOVE 'NO' TO MORE-RUL-RECS.
009080
009090
009100* 9200-WRITE-EXCEPTION - WRITES ONE DETAIL LINE TO THE
009110* EXCEPTION REPORT.  THE LINAGE CLAUSE ON THE EXCPRT FD DOES
009120* THE PAGE-FULL TEST FOR US; THE AT EOP PHRASE JUST RESETS THE
009130* HEADING WHEN THE PRINTER WOULD OTHERWISE RUN OFF THE BOTTOM
009140* OF THE FORM (SEE CR-1250).
009150 9200-WRITE-EXCEPTION.
009160     WRITE EXCLINE FROM EXC-DETAIL-LINE
009170         AFTER ADVANCING 1 LINE
009180             AT EOP
009190                 PERFORM 9900-EXC-HEADING.
009200
009210
009220* 9300-EXC-TOTALS - PRINTS THE TWO EXCEPTION-REPORT TRAILER
009230* LINES ADDED UNDER CR-1901 SO THE OPERATOR CAN SEE AT A
009240* GLANCE HOW MANY CATEGORY AND RULE RECORDS WENT IN, HOW MANY
009250* CAME OUT, AND HOW MANY WERE DROPPED OR DEFAULTED WITHOUT
009260* HAVING TO COUNT DETAIL LINES BY HAND.
009270 9300-EXC-TOTALS.
009280* CATEGORY-SIDE COUNTS UNLOAD INTO EXC-TOTAL-LINE-1 FIRST.
009290     MOVE C-CAT-IN-CTR   TO O-CAT-IN-CTR.
009300     MOVE C-CAT-KEPT-CTR TO O-CAT-KEPT-CTR.
009310     MOVE C-CAT-DROP-CTR TO O-CAT-DROP-CTR.
009320     MOVE C-CAT-DEF-CTR  TO O-CAT-DEF-CTR.
009330     WRITE EXCLINE FROM EXC-TOTAL-LINE-1
009340         AFTER ADVANCING 2 LINES.
009350* RULE-SIDE COUNTS UNLOAD INTO EXC-TOTAL-LINE-2.
009360     MOVE C-RUL-IN-CTR   TO O-RUL-IN-CTR.
009370     MOVE C-RUL-KEPT-CTR TO O-RUL-KEPT-CTR.
009380     MOVE C-RUL-DROP-CTR TO O-RUL-DROP-CTR.
009390     WRITE EXCLINE FROM EXC-TOTAL-LINE-2
009400         AFTER ADVANCING 1 LINE.
009410
009420
009430* 9900-EXC-HEADING - PRINTS THE THREE-LINE PAGE HEADING (RUN
009440* DATE / PAGE NUMBER, REPORT TITLE, COLUMN HEADING).  CALLED
009450* ONCE AT JOB START FROM 1000-INIT AND AGAIN EVERY TIME
009460* 9200-WRITE-EXCEPTION HITS END OF PAGE.
009470 9900-EXC-HEADING.
009480* C-PCTR IS A WORK-AREA PAGE COUNTER, KEPT AT PIC 99 SINCE
009490* THIS EXCEPTION REPORT NEVER RUNS ANYWHERE NEAR 99 PAGES IN
009500* PRACTICE.
009510     ADD 1 TO C-PCTR.
009520     MOVE C-PCTR TO O-PCTR.
009530* AFTER ADVANCING PAGE STARTS A NEW PHYSICAL PAGE ON THE
009540* TOP-OF-FORM CHANNEL SET UP IN SPECIAL-NAMES ABOVE.
009550     WRITE EXCLINE FROM COMPANY-TITLE
009560         AFTER ADVANCING PAGE.
009570     WRITE EXCLINE FROM REPORT-TITLE
009580         AFTER ADVANCING 2 LINES.
009590     WRITE EXCLINE FROM EXC-COLUMN-HEADING
009600         AFTER ADVANCING 2 LINES.
009610
009620 END PROGRAM RBUD010.
