000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.             RBUD020.
000120 AUTHOR.                 T. R. HOLLOWAY.
000130 INSTALLATION.           MIDSTATE DATA PROCESSING CENTER.
000140 DATE-WRITTEN.           04/02/85.
000150 DATE-COMPILED.
000160 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000170
000180***************************************************************
000190**  RBUD020 - TRANSACTION CATEGORIZATION AND SUMMARY.          *
000200**  READS THE CLEANED CATEGORY AND RULE MASTERS BUILT BY       *
000210**  RBUD010, THEN READS THE TRANSACTION FILE (TRANSIN) ONE     *
000220**  RECORD AT A TIME.  EACH TRANSACTION IS MATCHED AGAINST     *
000230**  THE RULE TABLE BY SCANNING FOR THE RULE KEYWORD AS A       *
000240**  SUBSTRING OF THE UPPERCASED DESCRIPTION, FIRST MATCH IN    *
000250**  ASCENDING KEYWORD ORDER WINS.  UNMATCHED TRANSACTIONS ARE  *
000260**  STAMPED UNCATEGORIZED AND A NEW RULE IS LEARNED FROM THE   *
000270**  DESCRIPTION SO THE SAME MERCHANT IS CAUGHT NEXT RUN.       *
000280**  CATEGORIZED OUTPUT GOES TO CATOUT, THE LEARNED RULE SET    *
000290**  GOES BACK TO RULEOUT, AND A CATEGORY SPEND SUMMARY WITH    *
000300**  BUDGET COMPARISON PRINTS ON SUMRPT.                        *
000310***************************************************************
000320
000330*----------------------------------------------------------------
000340*CHANGE LOG
000350*----------------------------------------------------------------
000360*04/02/85  TRH  CR-1030  ORIGINAL PROGRAM.
000370*09/18/86  TRH  CR-1121  ADDED CATEGORY BUDGET COMPARISON AND
000380*                        OVER-BUDGET FLAG ON THE SUMMARY.
000390*02/11/88  JMV  CR-1266  SUMMARY NOW PRINTS DESCENDING BY
000400*                        TOTAL SPEND INSTEAD OF INPUT ORDER.
000410*07/14/90  JMV  CR-1444  ADDED AUTOMATIC RULE LEARNING FOR
000420*                        UNCATEGORIZED TRANSACTIONS.  KEYWORD
000430*                        SUBSTRING SCAN CONVERTED TO REFERENCE
000440*                        MODIFICATION ON THE COMPILER UPGRADE
000450*                        (WAS A STRING/UNSTRING WORKAROUND).
000460*01/17/93  SDP  CR-1618  RULE TABLE SIZE RAISED 300 TO 500 TO
000470*                        MATCH THE RBUD010 MASTER LIMIT.
000480*09/09/94  DWL  CR-1699  CATEGORY TABLE SIZE RAISED 100 TO 200.
000490*03/02/96  DWL  HD-1801  NON-NUMERIC TRANSACTION AMOUNT IS NOW
000500*                        SKIPPED IN THE SUMMARY TOTALS INSTEAD
000510*                        OF ABENDING THE RUN.
000520*10/03/98  RAB  Y2K-014  YEAR 2000 READINESS REVIEW - NO
000530*                        2-DIGIT YEAR FIELDS IN THIS PROGRAM.
000540*                        NO CHANGE REQUIRED.
000550*03/22/99  RAB  Y2K-014  REVIEWED AGAIN PER AUDIT FOLLOW-UP.
000560*                        STILL NO CHANGE REQUIRED.
000570*11/09/00  RAB  CR-1810  ADDED 'NO SUMMARY AVAILABLE' LINE FOR
000580*                        A RUN WITH ZERO CATEGORIZED RECORDS.
000590*04/02/03  MKO  CR-1902  ADDED UPSI-0 TRANSACTION TRACE SWITCH
000600*                        FOR PRODUCTION SUPPORT (SET AT THE
000610*                        EXEC CARD, OFF BY DEFAULT).
000620*06/19/03  MKO  CR-1927  FIXED CATEGORY RUNNING TOTAL BEING
000630*                        POSTED TO THE RULE TABLE ROW NUMBER
000640*                        INSTEAD OF THE MATCHING CATEGORY ROW -
000650*                        SUMMARY TOTALS COULD LAND AGAINST THE
000660*                        WRONG CATEGORY OR OFF THE END OF THE
000670*                        TABLE WHENEVER THE TWO TABLES WERE NOT
000680*                        IN THE SAME ROW ORDER.
000690*07/03/03  MKO  CR-1928  BLANK TRANSACTION DESCRIPTION NO
000700*                        LONGER LEARNS A BLANK KEYWORD ROW
000710*                        INTO THE RULE TABLE.  ALSO CHANGED
000720*                        THE DEFAULTED CATEGORY LITERAL FROM
000730*                        'UNCATEGORIZED' TO 'Uncategorized' TO
000740*                        MATCH WHAT RBUD010 NOW WRITES.
000750*07/10/03  MKO  CR-1931  DP STANDARDS AUDIT - ADDED THE FIELD
000760*                        CROSS-REFERENCE, OPERATIONS NOTES AND
000770*                        RELATED DOCUMENTATION BLOCKS BELOW AND
000780*                        EXPANDED PARAGRAPH COMMENTARY
000790*                        THROUGHOUT.  NO LOGIC CHANGED.
000800*----------------------------------------------------------------
000810
000820*----------------------------------------------------------------
000830* OPERATIONS NOTES
000840* ----------------
000850* RUNS NIGHTLY, IMMEDIATELY AFTER RBUD010 IN THE SAME JOB
000860* STREAM.  DO NOT RUN THIS STEP IF RBUD010 ABENDED OR IF
000870* CATMAST/RULMSTI WERE NOT REFRESHED - THIS PROGRAM TRUSTS
000880* THOSE TWO FILES ARE ALREADY CLEAN AND DOES NOT RE-VALIDATE
000890* THEM.
000900* 
000910* INPUT: CATMAST (CLEAN CATEGORY MASTER FROM RBUD010),
000920* RULMSTI (CLEAN RULE MASTER FROM RBUD010), TRANSIN (THE
000930* RAW TRANSACTION FEED FOR THE PERIOD, ONE LINE PER
000940* TRANSACTION, IN WHATEVER ORDER THE FEED ARRIVES IN).
000950* 
000960* OUTPUT: CATOUT (EVERY TRANSACTION WITH ITS ASSIGNED
000970* CATEGORY APPENDED), RULMSTO (THE RULE TABLE, INCLUDING ANY
000980* NEWLY LEARNED KEYWORDS, RESORTED ASCENDING - THIS BECOMES
000990* NEXT RUN'S RULMSTI VIA A SEPARATE COPY STEP IN THE JCL),
001000* SUMRPT (THE PRINTED CATEGORY SPEND SUMMARY).
001010* 
001020* RESTART: THIS PROGRAM IS NOT RESTARTABLE MID-RUN.  IF IT
001030* ABENDS, RERUN FROM THE BEGINNING AFTER RESTORING RULMSTI
001040* FROM THE PRIOR NIGHT'S COPY - OTHERWISE ANY RULES LEARNED
001050* BEFORE THE ABEND WILL BE LEARNED A SECOND TIME.
001060* 
001070* ABEND CODES: NONE OF ITS OWN.  A CATMAST OR RULMSTI THAT
001080* WAS NOT PROPERLY BUILT BY RBUD010 CAN CAUSE A SUBSCRIPT
001090* RANGE CHECK IF THE COMPILE OPTIONS FOR THAT ARE ON, OR
001100* SILENTLY WRONG TOTALS IF THEY ARE OFF - THAT IS WHY THE
001110* JOB STREAM WILL NOT LET THIS STEP RUN AFTER A FAILED
001120* RBUD010 STEP.
001130* 
001140* NORMAL VOLUME IS A FEW HUNDRED TO A FEW THOUSAND
001150* TRANSACTIONS A NIGHT DEPENDING ON THE PROFILE.  RULE
001160* TABLE RARELY EXCEEDS A FEW HUNDRED ENTRIES ONCE A PROFILE
001170* HAS BEEN RUNNING A WHILE.
001180*----------------------------------------------------------------
001190
001200*----------------------------------------------------------------
001210* FIELD CROSS-REFERENCE
001220* ---------------------
001230* CM-  CATEGORY MASTER, AS READ FROM CATMAST (RBUD010 OUTPUT).
001240* RM-  RULE MASTER, AS READ FROM RULMSTI (RBUD010 OUTPUT).
001250* TR-  TRANSACTION FIELDS, AS READ FROM TRANSIN.
001260* CT-  CATEGORIZED TRANSACTION FIELDS, WRITTEN TO CATOUT.
001270* RO-  RULE FIELDS AS REWRITTEN TO RULMSTO AFTER LEARNING.
001280* CAT-T-  ONE OCCURRENCE OF THE IN-MEMORY CATEGORY TABLE.
001290* RUL-T-  ONE OCCURRENCE OF THE IN-MEMORY RULE TABLE.
001300* SUM-T-  ONE OCCURRENCE OF THE IN-MEMORY SUMMARY TABLE,
001310*         BUILT AT CLOSE TIME FROM CAT-TABLE PLUS THE
001320*         UNCATEGORIZED BUCKET.
001330* I-  RUN-DATE FIELDS FOR THE REPORT HEADING.
001340* O-  EDITED FIELDS MOVED OUT TO A PRINT LINE FOR WRITE.
001350* C-  WORK FIELDS, COUNTERS, SUBSCRIPTS AND SWITCHES THAT
001360*     DO NOT APPEAR ON ANY FILE OR REPORT.
001370*----------------------------------------------------------------
001380
001390*----------------------------------------------------------------
001400* KNOWN LIMITATIONS
001410* -----------------
001420* A RULE LEARNED PARTWAY THROUGH A RUN IS APPENDED TO THE
001430* END OF RUL-TABLE AND DOES NOT TAKE ITS ASCENDING-KEYWORD
001440* POSITION UNTIL 3450-SORT-RULE-OUTER RUNS AT CLOSE TIME.
001450* 2110-SCAN-RULE WALKS THE TABLE IN SUBSCRIPT ORDER, SO A
001460* KEYWORD LEARNED MID-RUN CAN STILL LOSE A LATER MATCH TO
001470* AN EARLIER-SUBSCRIPT KEYWORD THAT WOULD HAVE SORTED AFTER
001480* IT.  THE EFFECT IS CONFINED TO ONE RUN - NEXT NIGHT READS
001490* THE RESORTED RULMSTI.  NOT CONSIDERED WORTH FIXING GIVEN
001500* HOW RARELY TWO KEYWORDS FOR THE SAME MERCHANT ARE LEARNED
001510* IN THE SAME RUN.
001520* 
001530* RULE TABLE IS FIXED AT 500 ENTRIES (CAT-1618) AND CATEGORY
001540* TABLE AT 200 (CR-1699).  A PROFILE THAT EXCEEDS EITHER
001550* LIMIT WILL SIMPLY STOP LEARNING NEW RULES OR LOADING NEW
001560* CATEGORIES ONCE THE TABLE IS FULL - NO WARNING IS ISSUED.
001570* NO PROFILE HAS COME CLOSE TO EITHER LIMIT TO DATE.
001580*----------------------------------------------------------------
001590
001600*----------------------------------------------------------------
001610* RELATED PROGRAMS
001620* ----------------
001630* RBUD010 BUILDS THE CLEAN CATMAST AND RULMSTI THIS PROGRAM
001640* READS.  RBUD030 LATER READS CATMAST TO PRODUCE THE PLAIN
001650* CATEGORY LISTING FOR THE PROFILE OWNER.  THIS PROGRAM DOES
001660* NOT CALL EITHER ONE - THE SEQUENCE IS ENFORCED BY JOB
001670* CONTROL, NOT BY THE PROGRAMS THEMSELVES.
001680*----------------------------------------------------------------
001690
001700*----------------------------------------------------------------
001710* TEST DATA NOTES
001720* ---------------
001730* A SMALL SET OF SAMPLE TRANSACTIONS COVERING AN EXACT-
001740* KEYWORD MATCH, A SUBSTRING MATCH IN THE MIDDLE OF THE
001750* DESCRIPTION, AN UNMATCHED DESCRIPTION THAT SHOULD LEARN A
001760* NEW RULE, A BLANK DESCRIPTION, AND A NON-NUMERIC AMOUNT IS
001770* KEPT WITH THE TEST LIBRARY COPY OF THIS PROGRAM.  RUN
001780* THOSE BEFORE PROMOTING ANY CHANGE TO 2100-CATEGORIZE OR
001790* 2400-LEARN-RULE.
001800*----------------------------------------------------------------
001810
001820*----------------------------------------------------------------
001830* COMPILE NOTES
001840* -------------
001850* NO SPECIAL COMPILE OPTIONS BEYOND THE SHOP STANDARD SET.
001860* UPSI-0 IS SET AT THE EXEC CARD, NOT AT COMPILE TIME - SEE
001870* THE OPERATIONS RUN BOOK FOR THE PARM STRING THAT TURNS ON
001880* THE TRANSACTION TRACE.
001890*----------------------------------------------------------------
001900
001910*----------------------------------------------------------------
001920* REVIEW SIGN-OFF
001930* ----------------
001940* THIS PROGRAM AND ITS COMMENTARY WERE WALKED THROUGH LINE
001950* BY LINE AT THE 07/03 DP STANDARDS AUDIT (SEE CR-1931
001960* ABOVE).  SIGNED OFF BY MKO AND THE SHIFT LEAD.  NO OPEN
001970* QUESTIONS CARRIED FORWARD FROM THAT REVIEW.
001980*----------------------------------------------------------------
001990
002000*----------------------------------------------------------------
002010* DISTRIBUTION
002020* ------------
002030* SOURCE MAINTAINED IN THE BUDGET SYSTEM LIBRARY UNDER THE
002040* USUAL PROJECT.  LOAD MODULE DISTRIBUTED TO THE OVERNIGHT
002050* BATCH LIBRARY BY THE STANDARD PROMOTION JOB.  THE CHANGE
002060* LOG ABOVE IS THE RECORD OF WHAT WAS PROMOTED AND WHEN.
002070*----------------------------------------------------------------
002080
002090*----------------------------------------------------------------
002100* CONTACTS
002110* --------
002120* QUESTIONS ON WHY A GIVEN TRANSACTION LANDED IN A
002130* PARTICULAR CATEGORY SHOULD GO TO THE OWNER OF THE
002140* PROFILE FIRST - THE ANSWER IS ALMOST ALWAYS A RULE
002150* KEYWORD THAT DOES OR DOES NOT MATCH THE DESCRIPTION AS
002160* DELIVERED.  BRING DATA PROCESSING IN ONLY WHEN THE
002170* MATCHING LOGIC ITSELF LOOKS WRONG.
002180*----------------------------------------------------------------
002190
002200*----------------------------------------------------------------
002210* SAMPLE RUN NARRATIVE
002220* ---------------------
002230* WALKS ONE TRANSACTION THROUGH THE PROGRAM FOR ANYONE NEW
002240* TO THIS COPYBOOK-FREE, TABLE-DRIVEN APPROACH.
002250* 
002260* SUPPOSE CATMAST HAS A ROW FOR 'GROCERIES' WITH A BUDGET
002270* OF 400.00, AND RULMSTI HAS A ROW WITH KEYWORD 'FOODMART'
002280* POINTING AT 'GROCERIES'.  A TRANSACTION ARRIVES WITH
002290* DESCRIPTION 'FOODMART #14 PURCHASE' AND AMOUNT 52.17.
002300* 
002310* 2100-CATEGORIZE UPPERCASES THE DESCRIPTION (ALREADY
002320* UPPERCASE HERE) AND SCANS RUL-TABLE.  2110-SCAN-RULE
002330* FINDS 'FOODMART' STARTING AT COLUMN 1 OF THE DESCRIPTION
002340* AND SETS RULE-MATCHED.  2200-POST-CATEGORY MOVES
002350* 'GROCERIES' INTO C-CATEGORY-WORK, LOOKS UP ITS ROW IN
002360* CAT-TABLE VIA 2220-FIND-CAT-SUB, AND 2210-ADD-CATEGORY-
002370* TOTAL ADDS 52.17 TO THAT ROW'S RUNNING TOTAL.
002380* 
002390* 2300-WRITE-CATOUT WRITES THE TRANSACTION BACK OUT WITH
002400* 'GROCERIES' APPENDED.  SINCE A RULE MATCHED, 2400-LEARN-
002410* RULE IS SKIPPED ENTIRELY.
002420* 
002430* AT CLOSE TIME, IF THE GROCERIES ROW'S RUNNING TOTAL FOR
002440* THE MONTH ENDS UP OVER 400.00, 3310-PRINT-SUMMARY PRINTS
002450* 'OVER' IN THE FLAG COLUMN FOR THAT ROW.
002460*----------------------------------------------------------------
002470
002480*----------------------------------------------------------------
002490* MESSAGE / LITERAL TEXT CROSS-REFERENCE
002500* ---------------------------------------
002510* 'Uncategorized'       - DEFAULT CATEGORY, NO RULE MATCHED
002520*                         (CR-1928 SET THE EXACT CASING).
002530* 'OVER'                - PRINTED IN O-SUM-FLAG WHEN SPEND
002540*                         EXCEEDS BUDGET (CR-1121).
002550* 'NO SUMMARY AVAILABLE' - PRINTED INSTEAD OF THE DETAIL
002560*                         SECTION WHEN NOTHING HAD ANY
002570*                         SPEND THIS RUN (CR-1810).
002580*----------------------------------------------------------------
002590
002600* A FUTURE ENHANCEMENT DISCUSSED BUT NOT SCHEDULED: WEIGHTING
002610* RULE MATCHES SO A LONGER, MORE SPECIFIC KEYWORD WINS OVER A
002620* SHORTER ONE REGARDLESS OF TABLE ORDER, INSTEAD OF STRICT
002630* ASCENDING-KEYWORD FIRST MATCH.  RAISED AND SHELVED AT THE
002640* 1999 SYSTEM REVIEW ALONGSIDE THE RBUD010 ARCHIVED-CATEGORY
002650* IDEA; NOT PICKED BACK UP SINCE.
002660* - MKO, 07/10/03
002670* - CONFIRMED STILL TRUE, DKS, 03/12/07
002680
002690 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002710 SPECIAL-NAMES.
002720     C01 IS TOP-OF-FORM
002730     UPSI-0 IS TRACE-SWITCH
002740         ON STATUS IS TRACE-ON
002750         OFF STATUS IS TRACE-OFF.
002760
002770 INPUT-OUTPUT SECTION.
002780 FILE-CONTROL.
002790
002800* CATMAST - CLEAN CATEGORY MASTER, ALREADY VALIDATED AND
002810* REWRITTEN BY RBUD010.  READ-ONLY IN THIS PROGRAM.
002820     SELECT CATMAST
002830         ASSIGN TO CATMAST
002840         ORGANIZATION IS LINE SEQUENTIAL.
002850
002860* RULEMAST - CLEAN RULE MASTER, ALREADY VALIDATED AND
002870* REWRITTEN BY RBUD010.  READ-ONLY GOING IN; THE LEARNED-
002880* RULE VERSION IS WRITTEN SEPARATELY TO RULEOUT BELOW.
002890     SELECT RULEMAST
002900         ASSIGN TO RULMSTI
002910         ORGANIZATION IS LINE SEQUENTIAL.
002920
002930* TRANSIN - RAW TRANSACTION FEED FOR THE PERIOD, ONE LINE
002940* PER TRANSACTION, UNCATEGORIZED.
002950     SELECT TRANSIN
002960         ASSIGN TO TRANSIN
002970         ORGANIZATION IS LINE SEQUENTIAL.
002980
002990* CATOUT - EVERY INPUT TRANSACTION REWRITTEN WITH ITS
003000* ASSIGNED CATEGORY APPENDED.  ONE OUTPUT RECORD PER INPUT
003010* TRANSACTION, SAME ORDER AS TRANSIN.
003020     SELECT CATOUT
003030         ASSIGN TO CATOUT
003040         ORGANIZATION IS LINE SEQUENTIAL.
003050
003060* RULEOUT - THE RULE TABLE AS IT STOOD AT CLOSE TIME,
003070* INCLUDING ANY KEYWORDS LEARNED THIS RUN, RESORTED
003080* ASCENDING BY KEYWORD.  BECOMES TOMORROW NIGHT'S RULMSTI.
003090     SELECT RULEOUT
003100         ASSIGN TO RULMSTO
003110         ORGANIZATION IS LINE SEQUENTIAL.
003120
003130* SUMRPT - THE PRINTED CATEGORY SPEND SUMMARY, DESCENDING
003140* BY TOTAL SPEND, WITH AN OVER-BUDGET FLAG PER CATEGORY.
003150     SELECT SUMRPT
003160         ASSIGN TO SUMRPT.
003170
003180 DATA DIVISION.
003190 FILE SECTION.
003200
003210* CAT-REC - ONE CATEGORY MASTER ROW.  IDENTICAL LAYOUT TO
003220* RBUD010'S CAT-REC-OUT SINCE THIS IS THE SAME FILE.
003230 FD  CATMAST
003240     LABEL RECORD IS STANDARD
003250     RECORD CONTAINS 40 CHARACTERS
003260     DATA RECORD IS CAT-REC.
003270
003280 01  CAT-REC.
003290* CM-NAME - THE CATEGORY NAME, UNIQUE, ALREADY UPPERCASE-
003300* CHECKED FOR DUPLICATES BY RBUD010.
003310     05  CM-NAME               PIC X(30).
003320* CM-BUDGET - MONTHLY BUDGET LIMIT FOR THIS CATEGORY.
003330     05  CM-BUDGET             PIC S9(7)V99.
003340     05  FILLER                PIC X(01).
003350
003360* RUL-REC - ONE CATEGORIZATION RULE ROW.  KEYWORD FIRST,
003370* TARGET CATEGORY SECOND, JUST LIKE RBUD010'S RUL-REC-OUT.
003380 FD  RULEMAST
003390     LABEL RECORD IS STANDARD
003400     RECORD CONTAINS 71 CHARACTERS
003410     DATA RECORD IS RUL-REC.
003420
003430 01  RUL-REC.
003440* RM-KEYWORD - SUBSTRING TO LOOK FOR, UPPERCASE, IN A
003450* TRANSACTION DESCRIPTION.
003460     05  RM-KEYWORD            PIC X(40).
003470* RM-CATEGORY - CATEGORY NAME TO ASSIGN WHEN RM-KEYWORD
003480* MATCHES.
003490     05  RM-CATEGORY           PIC X(30).
003500     05  FILLER                PIC X(01).
003510
003520* TRANS-REC - ONE RAW TRANSACTION, AS DELIVERED BY THE
003530* FEED.  NO CATEGORY YET - THAT IS THIS PROGRAM'S JOB.
003540 FD  TRANSIN
003550     LABEL RECORD IS STANDARD
003560     RECORD CONTAINS 60 CHARACTERS
003570     DATA RECORD IS TRANS-REC.
003580
003590 01  TRANS-REC.
003600* TR-DATE - TRANSACTION DATE AS DELIVERED, PASSED THROUGH
003610* UNCHANGED TO CATOUT.  NOT EDITED OR VALIDATED HERE.
003620     05  TR-DATE               PIC X(10).
003630* TR-DESCRIPTION - MERCHANT/PAYEE TEXT.  SCANNED FOR RULE
003640* KEYWORD MATCHES AND, WHEN NOTHING MATCHES, USED TO LEARN
003650* A NEW RULE.
003660     05  TR-DESCRIPTION        PIC X(40).
003670* TR-AMOUNT - TRANSACTION AMOUNT.  MAY ARRIVE NON-NUMERIC
003680* FROM A BAD FEED RECORD; SEE HD-1801 IN THE CHANGE LOG.
003690     05  TR-AMOUNT             PIC S9(7)V99.
003700     05  FILLER                PIC X(01).
003710
003720* CATTR-REC - A TRANSACTION WITH ITS ASSIGNED CATEGORY
003730* APPENDED.  SAME LEADING FIELDS AS TRANS-REC PLUS
003740* CT-CATEGORY.
003750 FD  CATOUT
003760     LABEL RECORD IS STANDARD
003770     RECORD CONTAINS 90 CHARACTERS
003780     DATA RECORD IS CATTR-REC.
003790
003800 01  CATTR-REC.
003810     05  CT-DATE               PIC X(10).
003820     05  CT-DESCRIPTION        PIC X(40).
003830     05  CT-AMOUNT             PIC S9(7)V99.
003840* CT-CATEGORY - THE MATCHED CATEGORY, OR 'Uncategorized'
003850* WHEN NO RULE MATCHED (CR-1928 SETTLED THE EXACT CASING).
003860     05  CT-CATEGORY           PIC X(30).
003870     05  FILLER                PIC X(01).
003880
003890* RULEOUT-REC - ONE OUTPUT RULE ROW, SAME SHAPE AS RUL-REC,
003900* WRITTEN OUT ASCENDING BY KEYWORD AT CLOSE TIME.
003910 FD  RULEOUT
003920     LABEL RECORD IS STANDARD
003930     RECORD CONTAINS 71 CHARACTERS
003940     DATA RECORD IS RULEOUT-REC.
003950
003960 01  RULEOUT-REC.
003970     05  RO-KEYWORD            PIC X(40).
003980     05  RO-CATEGORY           PIC X(30).
003990     05  FILLER                PIC X(01).
004000
004010* SUMRPT - THE PRINTED SUMMARY.  PLAIN X(132) PRINT LINE;
004020* ALL THE ACTUAL EDITING HAPPENS IN THE PRINT LINE 01-LEVELS
004030* FARTHER DOWN AND IS MOVED IN HERE ONE LINE AT A TIME.
004040 FD  SUMRPT
004050     LABEL RECORD IS OMITTED
004060     RECORD CONTAINS 132 CHARACTERS
004070     LINAGE IS 60 WITH FOOTING AT 55
004080     DATA RECORD IS SUMLINE.
004090
004100 01  SUMLINE                   PIC X(132).
004110
004120 WORKING-STORAGE SECTION.
004130* WORK-AREA HOLDS THE END-OF-FILE SWITCHES, THE SUBSCRIPTS
004140* USED TO WALK THE THREE WORK TABLES, AND THE RUN COUNTERS
004150* PRINTED ON THE SUMMARY.  KEPT IN ONE GROUP SINCE MOST OF
004160* IT IS TOUCHED BY MORE THAN ONE PARAGRAPH.
004170 01  WORK-AREA.
004180* C-PCTR - PRINT PAGE COUNTER, PIC 99 SINCE THIS REPORT
004190* NEVER RUNS ANYWHERE NEAR 99 PAGES.
004200     05  C-PCTR               PIC 99    COMP  VALUE ZERO.
004210* MORE-TRANS-RECS - MAINLINE LOOP CONTROL, X(3) SO IT CAN
004220* HOLD 'YES' OR 'NO' READABLY IN A DUMP.
004230     05  MORE-TRANS-RECS       PIC X(3)        VALUE 'YES'.
004240* CAT-MORE-SW / RUL-MORE-SW - END-OF-FILE SWITCHES FOR THE
004250* TWO MASTER LOAD LOOPS AT INIT TIME.
004260     05  CAT-MORE-SW           PIC X           VALUE 'Y'.
004270         88  CAT-MORE-RECS                      VALUE 'Y'.
004280     05  RUL-MORE-SW           PIC X           VALUE 'Y'.
004290         88  RUL-MORE-RECS                      VALUE 'Y'.
004300* C-CAT-SUB / C-RUL-SUB - OUTER SUBSCRIPTS FOR THE CATEGORY
004310* AND RULE TABLES, USED AT SUMMARY-BUILD AND RULE-REWRITE
004320* TIME.
004330     05  C-CAT-SUB            PIC 9(4)  COMP  VALUE ZERO.
004340     05  C-RUL-SUB            PIC 9(4)  COMP  VALUE ZERO.
004350* C-CHK-SUB - RULE TABLE SCAN SUBSCRIPT USED BOTH BY THE
004360* MATCH SCAN (2110-SCAN-RULE) AND THE LEARN-TIME DUPLICATE
004370* CHECK (2410-CHECK-LEARN-DUP).
004380     05  C-CHK-SUB            PIC 9(4)  COMP  VALUE ZERO.
004390* C-SUM-SUB - SUMMARY TABLE SUBSCRIPT FOR PRINTING.
004400     05  C-SUM-SUB            PIC 9(4)  COMP  VALUE ZERO.
004410* C-SWAP-SUB - OUTER PASS COUNTER FOR BOTH EXCHANGE SORTS
004420* (SUMMARY AND RULE TABLE).
004430     05  C-SWAP-SUB           PIC 9(4)  COMP  VALUE ZERO.
004440* C-MATCH-SUB - RULE TABLE ROW NUMBER OF THE RULE THAT
004450* MATCHED THE CURRENT TRANSACTION.
004460     05  C-MATCH-SUB          PIC 9(4)  COMP  VALUE ZERO.
004470* C-CAT-MATCH-SUB / C-CAT-CHK-SUB - CATEGORY TABLE ROW
004480* NUMBER OF THE MATCHED CATEGORY AND THE SCAN SUBSCRIPT
004490* USED TO FIND IT (CR-1927).
004500     05  C-CAT-MATCH-SUB      PIC 9(4)  COMP  VALUE ZERO.
004510     05  C-CAT-CHK-SUB        PIC 9(4)  COMP  VALUE ZERO.
004520* C-KW-LEN / C-MAX-POS / C-SCAN-POS - KEYWORD LENGTH,
004530* LAST VALID STARTING COLUMN, AND CURRENT STARTING COLUMN
004540* FOR THE SUBSTRING SCAN IN 2110-SCAN-RULE.
004550     05  C-KW-LEN             PIC 9(4)  COMP  VALUE ZERO.
004560     05  C-MAX-POS            PIC 9(4)  COMP  VALUE ZERO.
004570     05  C-SCAN-POS           PIC 9(4)  COMP  VALUE ZERO.
004580* C-SORT-LIMIT - HOW FAR THE CURRENT EXCHANGE SORT PASS
004590* NEEDS TO GO, RECOMPUTED EACH OUTER PASS.
004600     05  C-SORT-LIMIT         PIC 9(4)  COMP  VALUE ZERO.
004610* MATCH-SW - SET WHEN 2110-SCAN-RULE FINDS A KEYWORD
004620* MATCH FOR THE CURRENT TRANSACTION.
004630     05  MATCH-SW           PIC X           VALUE 'N'.
004640         88  RULE-MATCHED                       VALUE 'Y'.
004650         88  RULE-NOT-MATCHED                   VALUE 'N'.
004660* DUP-SW - SET WHEN THE LEARNED KEYWORD ALREADY EXISTS
004670* SOMEWHERE IN RUL-TABLE, SO 2400-LEARN-RULE DOES NOT
004680* INSERT A SECOND COPY.
004690     05  DUP-SW             PIC X           VALUE 'N'.
004700         88  LEARN-IS-DUP                       VALUE 'Y'.
004710         88  LEARN-NOT-DUP                      VALUE 'N'.
004720* C-RECS-READ / C-RECS-MATCHED / C-RECS-UNCAT - RUN
004730* COUNTS PRINTED ON THE SUMMARY'S TRAILING TOTALS LINE.
004740     05  C-RECS-READ          PIC 9(7)  COMP  VALUE ZERO.
004750     05  C-RECS-MATCHED       PIC 9(7)  COMP  VALUE ZERO.
004760     05  C-RECS-UNCAT         PIC 9(7)  COMP  VALUE ZERO.
004770
004780* C-DBG-CTR / C-DBG-FLAG / C-DBG-DIVISOR ARE LEFTOVER FROM THE
004790* SAME RESTART-TESTING RIG NOTED IN RBUD010 (HD-1755, CR-1502).
004800* NOT REFERENCED ANYWHERE IN THE MAINLINE.  LEAVE THEM ALONE
004810* UNLESS YOU ARE REVIVING THAT RIG.
004820 77  C-DBG-CTR              PIC 9(4)  COMP  VALUE ZERO.
004830 77  C-DBG-FLAG             PIC X           VALUE SPACE.
004840 77  C-DBG-DIVISOR          PIC 9(4)  COMP  VALUE 1.
004850
004860* ALPHA-LOWER / ALPHA-UPPER - INSPECT CONVERTING TABLES,
004870* USED TO FORCE DESCRIPTIONS AND LEARNED KEYWORDS TO
004880* UPPERCASE BEFORE ANY COMPARE (CR-1444).
004890 01  ALPHA-LOWER             PIC X(26)  VALUE
004900         'abcdefghijklmnopqrstuvwxyz'.
004910 01  ALPHA-UPPER             PIC X(26)  VALUE
004920         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004930
004940* C-UPPER-DESC - THE CURRENT TRANSACTION DESCRIPTION,
004950* UPPERCASED, USED FOR THE KEYWORD SCAN.
004960 01  C-UPPER-DESC              PIC X(40)  VALUE SPACES.
004970* C-CHK-KEYWORD - THE RULE KEYWORD CURRENTLY BEING TESTED
004980* AGAINST C-UPPER-DESC.
004990 01  C-CHK-KEYWORD             PIC X(40)  VALUE SPACES.
005000* C-CATEGORY-WORK - THE CATEGORY ASSIGNED TO THE CURRENT
005010* TRANSACTION, EITHER FROM A MATCHED RULE OR THE
005020* 'Uncategorized' DEFAULT.
005030 01  C-CATEGORY-WORK           PIC X(30)  VALUE SPACES.
005040* C-LEARNED-KEYWORD - THE UPPERCASED DESCRIPTION BEING
005050* CONSIDERED FOR INSERTION INTO RUL-TABLE AS A NEW RULE.
005060 01  C-LEARNED-KEYWORD         PIC X(40)  VALUE SPACES.
005070
005080* I-DATE / I-DATE-RAW - RUN DATE FOR THE SUMMARY
005090* REPORT HEADING, KEPT BOTH BROKEN OUT AND AS ONE NUMBER.
005100 01  I-DATE.
005110     05  I-YEAR           PIC 9(4).
005120     05  I-MONTH           PIC 99.
005130     05  I-DAY           PIC 99.
005140 01  I-DATE-RAW  REDEFINES  I-DATE   PIC 9(8).
005150
005160* C-SUM-WORK-SPLIT WAS USED BY THE OLD WHOLE-DOLLAR-ONLY
005170* OVER-BUDGET TEST BEFORE CR-1121 MOVED TO A PENNY-FOR-
005180* PENNY COMPARE.  LEFT IN PLACE - THE NIGHT-SHIFT RERUN
005190* PROCEDURE STILL DISPLAYS IT WHEN A RUN IS RESTARTED.
005200 01  C-SUM-WORK-AREA.
005210     05  C-SUM-WORK           PIC S9(9)V99  VALUE ZERO.
005220 01  C-SUM-WORK-SPLIT  REDEFINES  C-SUM-WORK-AREA.
005230     05  C-SUM-WORK-WHOLE     PIC S9(9).
005240     05  C-SUM-WORK-CENTS     PIC 99.
005250
005260* C-TRACE-AREA / C-TRACE-LINE-ALT - WHEN THE UPSI-0 SWITCH
005270* IS TURNED ON AT THE EXEC CARD, EACH TRANSACTION'S
005280* DESCRIPTION AND ASSIGNED CATEGORY ARE DISPLAYED TO SYSOUT
005290* SO PRODUCTION SUPPORT CAN WATCH A RUN CATEGORIZE WITHOUT
005300* WAITING FOR THE PRINTED SUMMARY.
005310 01  C-TRACE-AREA.
005320     05  C-TRACE-LINE         PIC X(80)  VALUE SPACES.
005330 01  C-TRACE-LINE-ALT  REDEFINES  C-TRACE-AREA.
005340     05  C-TRACE-DESC         PIC X(40).
005350     05  C-TRACE-CATEGORY     PIC X(30).
005360     05  FILLER                PIC X(10).
005370
005380* CATEGORY, RULE AND SUMMARY WORK TABLES - LOADED ASCENDING
005390* FROM THE CLEAN MASTERS BUILT BY RBUD010, THE SAME ONE-
005400* PASS-BUILDS-A-TABLE IDEA THE OLD LICENSE PROGRAM USED
005410* FOR ITS HEADER TABLE.
005420* CAT-TABLE-CTR - HOW MANY ROWS ARE CURRENTLY LOADED IN
005430* CAT-TABLE.  CAPPED AT 200 (CR-1699).
005440 01  CAT-TABLE-CTR              PIC 9(4)  COMP  VALUE ZERO.
005450* CAT-TABLE - ONE ROW PER CATEGORY: ITS NAME, ITS BUDGET
005460* LIMIT, AND ITS RUNNING SPEND TOTAL FOR THIS RUN.
005470 01  CAT-TABLE-AREA.
005480     05  CAT-TABLE  OCCURS 200 TIMES.
005490         10  CAT-T-NAME        PIC X(30).
005500         10  CAT-T-BUDGET      PIC S9(7)V99.
005510         10  CAT-T-TOTAL       PIC S9(9)V99.
005520
005530* RUL-TABLE-CTR - HOW MANY ROWS ARE CURRENTLY LOADED IN
005540* RUL-TABLE.  CAPPED AT 500 (CR-1618); GROWS DURING THE RUN
005550* AS NEW RULES ARE LEARNED.
005560 01  RUL-TABLE-CTR              PIC 9(4)  COMP  VALUE ZERO.
005570* RUL-TABLE - ONE ROW PER RULE: THE KEYWORD TO LOOK FOR AND
005580* THE CATEGORY TO ASSIGN WHEN IT MATCHES.
005590 01  RUL-TABLE-AREA.
005600     05  RUL-TABLE  OCCURS 500 TIMES.
005610         10  RUL-T-KEYWORD     PIC X(40).
005620         10  RUL-T-CATEGORY    PIC X(30).
005630
005640* C-RUL-TEMP - HOLDING AREA FOR ONE RULE-TABLE ROW WHILE
005650* THE EXCHANGE SORT SWAPS TWO NEIGHBORING ENTRIES.
005660 01  C-RUL-TEMP.
005670     05  C-RUL-TEMP-KEYWORD   PIC X(40).
005680     05  C-RUL-TEMP-CATEGORY  PIC X(30).
005690
005700* C-UNCAT-TOTAL - RUNNING SPEND TOTAL FOR TRANSACTIONS THAT
005710* DID NOT MATCH ANY RULE THIS RUN.
005720 01  C-UNCAT-TOTAL             PIC S9(9)V99  VALUE ZERO.
005730
005740* SUM-TABLE-CTR - HOW MANY ROWS ARE IN THE PRINTED SUMMARY
005750* TABLE, BUILT AT CLOSE TIME FROM CAT-TABLE PLUS THE
005760* UNCATEGORIZED BUCKET.  201 SO EVERY CATEGORY PLUS
005770* UNCATEGORIZED CAN ALWAYS FIT.
005780 01  SUM-TABLE-CTR              PIC 9(4)  COMP  VALUE ZERO.
005790* SUM-TABLE - ONE ROW PER PRINTED CATEGORY: NAME, TOTAL
005800* SPEND, BUDGET.  SORTED DESCENDING BY TOTAL BEFORE PRINTING
005810* (CR-1266).
005820 01  SUM-TABLE-AREA.
005830     05  SUM-TABLE  OCCURS 201 TIMES.
005840         10  SUM-T-CATEGORY    PIC X(30).
005850         10  SUM-T-TOTAL       PIC S9(9)V99.
005860         10  SUM-T-BUDGET      PIC S9(7)V99.
005870
005880* C-SUM-TEMP - HOLDING AREA FOR ONE SUMMARY-TABLE ROW WHILE
005890* THE DESCENDING EXCHANGE SORT SWAPS TWO NEIGHBORING
005900* ENTRIES.
005910 01  C-SUM-TEMP.
005920     05  C-SUM-TEMP-CATEGORY  PIC X(30).
005930     05  C-SUM-TEMP-TOTAL     PIC S9(9)V99.
005940     05  C-SUM-TEMP-BUDGET    PIC S9(7)V99.
005950
005960* C-GRAND-TOTAL - SUM OF EVERY PRINTED SUMMARY ROW,
005970* ACCUMULATED WHILE 3310-PRINT-SUMMARY RUNS AND PRINTED BY
005980* 3320-PRINT-GRAND-TOTAL.
005990 01  C-GRAND-TOTAL             PIC S9(9)V99  VALUE ZERO.
006000
006010* COMPANY-TITLE - REPORT PAGE HEADING LINE 1: RUN DATE ON
006020* THE LEFT, PAGE NUMBER ON THE RIGHT.  PRINTED AT THE TOP
006030* OF EVERY PAGE VIA 9900-SUM-HEADING.
006040 01  COMPANY-TITLE.
006050     05  FILLER            PIC X(6)   VALUE 'DATE:'.
006060     05  O-MONTH           PIC 99.
006070     05  FILLER            PIC X      VALUE '/'.
006080     05  O-DAY             PIC 99.
006090     05  FILLER            PIC X      VALUE '/'.
006100     05  O-YEAR            PIC 9(4).
006110     05  FILLER            PIC X(35)  VALUE SPACES.
006120     05  FILLER            PIC X(21)  VALUE
006130             'CATEGORY SPEND SUMMARY'.
006140     05  FILLER            PIC X(38)  VALUE SPACES.
006150     05  FILLER            PIC X(6)   VALUE 'PAGE:'.
006160     05  O-PCTR            PIC Z9.
006170
006180* REPORT-TITLE - CENTERED REPORT NAME, PRINTED SECOND LINE
006190* OF EACH PAGE HEADING.
006200 01  REPORT-TITLE.
006210     05  FILLER            PIC X(50)  VALUE SPACES.
006220     05  FILLER            PIC X(21)  VALUE
006230             'CATEGORY SPEND SUMMARY'.
006240     05  FILLER            PIC X(61)  VALUE SPACES.
006250
006260* SUM-COLUMN-HEADING - COLUMN CAPTIONS OVER THE DETAIL
006270* LINES: CATEGORY, TOTAL, BUDGET, FLAG.
006280 01  SUM-COLUMN-HEADING.
006290     05  FILLER            PIC X(10)  VALUE SPACES.
006300     05  FILLER            PIC X(8)   VALUE 'CATEGORY'.
006310     05  FILLER            PIC X(24)  VALUE SPACES.
006320     05  FILLER            PIC X(5)   VALUE 'TOTAL'.
006330     05  FILLER            PIC X(12)  VALUE SPACES.
006340     05  FILLER            PIC X(6)   VALUE 'BUDGET'.
006350     05  FILLER            PIC X(11)  VALUE SPACES.
006360     05  FILLER            PIC X(4)   VALUE 'FLAG'.
006370     05  FILLER            PIC X(52)  VALUE SPACES.
006380
006390* SUM-DETAIL-LINE - ONE PRINTED CATEGORY: NAME, SPEND
006400* TOTAL, BUDGET, AND 'OVER' WHEN SPEND EXCEEDS BUDGET
006410* (CR-1121).
006420 01  SUM-DETAIL-LINE.
006430     05  FILLER            PIC X(10)  VALUE SPACES.
006440     05  O-SUM-CATEGORY    PIC X(30).
006450     05  O-SUM-TOTAL       PIC $$,$$$,$$9.99-.
006460     05  FILLER            PIC X(4)   VALUE SPACES.
006470     05  O-SUM-BUDGET      PIC $$,$$$,$$9.99.
006480     05  FILLER            PIC X(4)   VALUE SPACES.
006490     05  O-SUM-FLAG        PIC X(10).
006500     05  FILLER            PIC X(47)  VALUE SPACES.
006510
006520* SUM-GRAND-TOTAL-LINE - SUM OF ALL PRINTED CATEGORY
006530* TOTALS, INCLUDING THE UNCATEGORIZED BUCKET.
006540 01  SUM-GRAND-TOTAL-LINE.
006550     05  FILLER            PIC X(10)  VALUE SPACES.
006560     05  FILLER            PIC X(11)  VALUE 'GRAND TOTAL'.
006570     05  FILLER            PIC X(19)  VALUE SPACES.
006580     05  O-GRAND-TOTAL     PIC $$,$$$,$$9.99-.
006590     05  FILLER            PIC X(78)  VALUE SPACES.
006600
006610* SUM-NONE-LINE - PRINTED IN PLACE OF THE DETAIL SECTION
006620* WHEN NOT ONE CATEGORY (INCLUDING UNCATEGORIZED) HAD ANY
006630* SPEND THIS RUN (CR-1810).
006640 01  SUM-NONE-LINE.
006650     05  FILLER            PIC X(10)  VALUE SPACES.
006660     05  FILLER            PIC X(21)  VALUE
006670             'NO SUMMARY AVAILABLE'.
006680     05  FILLER            PIC X(101) VALUE SPACES.
006690
006700* SUM-TOTAL-LINE-1 - RUN COUNTS: RECORDS READ, RULE
006710* MATCHED, UNCATEGORIZED.  PRINTED ONCE AT THE VERY END.
006720 01  SUM-TOTAL-LINE-1.
006730     05  FILLER            PIC X(13)  VALUE 'RECORDS READ:'.
006740     05  O-RECS-READ       PIC ZZZZZZ9.
006750     05  FILLER            PIC X(5)   VALUE SPACES.
006760     05  FILLER            PIC X(14)  VALUE 'RULE MATCHED:'.
006770     05  O-RECS-MATCHED    PIC ZZZZZZ9.
006780     05  FILLER            PIC X(5)   VALUE SPACES.
006790     05  FILLER            PIC X(15)  VALUE 'UNCATEGORIZED:'.
006800     05  O-RECS-UNCAT      PIC ZZZZZZ9.
006810     05  FILLER            PIC X(56)  VALUE SPACES.
006820
006830 01  BLANK-LINE.
006840     05  FILLER            PIC X(132) VALUE SPACES.
006850
006860*----------------------------------------------------------------
006870* PROCESSING NARRATIVE
006880* --------------------
006890* 1. 1000-INIT OPENS ALL SIX FILES, LOADS THE CATEGORY AND
006900*    RULE MASTERS INTO WORKING-STORAGE TABLES, AND PRIMES
006910*    THE FIRST TRANSACTION.
006920* 2. 2000-MAINLINE RUNS ONCE PER TRANSACTION: CATEGORIZE IT,
006930*    POST ITS AMOUNT TO THE RUNNING CATEGORY TOTAL, WRITE
006940*    IT TO CATOUT, AND LEARN A NEW RULE IF NOTHING MATCHED.
006950* 3. 3000-CLOSING BUILDS THE IN-MEMORY SUMMARY TABLE FROM THE
006960*    CATEGORY TOTALS PLUS THE UNCATEGORIZED BUCKET, SORTS IT
006970*    DESCENDING BY SPEND, AND PRINTS IT.
006980* 4. THE RULE TABLE IS THEN RESORTED ASCENDING BY KEYWORD AND
006990*    REWRITTEN TO RULEOUT, PICKING UP ANY RULES LEARNED THIS
007000*    RUN.
007010* 5. ALL FILES ARE CLOSED AND THE RUN ENDS.
007020*----------------------------------------------------------------
007030
007040 PROCEDURE DIVISION.
007050
007060* 0000-RBUD020 IS THE ONLY PARAGRAPH PERFORMED DIRECTLY FROM
007070* THE PROCEDURE DIVISION HEADER - EVERYTHING ELSE IS REACHED
007080* THROUGH IT, DIRECTLY OR VIA PERFORM THRU.
007090 0000-RBUD020.
007100     PERFORM 1000-INIT.
007110     PERFORM 2000-MAINLINE
007120         UNTIL MORE-TRANS-RECS = 'NO'.
007130     PERFORM 3000-CLOSING.
007140     STOP RUN.
007150
007160
007170* 1000-INIT OPENS EVERY FILE THIS PROGRAM TOUCHES, THEN
007180* LOADS BOTH MASTERS INTO WORKING STORAGE BEFORE PRIMING THE
007190* FIRST TRANSACTION READ.  NOTHING IS CATEGORIZED YET.
007200 1000-INIT.
007210* RUN DATE FOR THE PAGE HEADING - PULLED ONCE AT THE TOP OF
007220* THE RUN, NOT RE-PULLED EACH PAGE, SO A RUN THAT SPANS
007230* MIDNIGHT STILL SHOWS ONE CONSISTENT DATE.
007240     MOVE FUNCTION CURRENT-DATE TO I-DATE.
007250     MOVE I-MONTH           TO O-MONTH.
007260     MOVE I-DAY           TO O-DAY.
007270     MOVE I-YEAR           TO O-YEAR.
007280
007290* TWO MASTERS OPENED FOR INPUT, ONE TRANSACTION FILE FOR
007300* INPUT, AND THREE OUTPUT FILES OPENED FRESH EACH RUN -
007310* CATOUT, RULEOUT AND SUMRPT ARE ALWAYS REBUILT FROM
007320* SCRATCH, NEVER APPENDED TO.
007330     OPEN INPUT  CATMAST.
007340     OPEN INPUT  RULEMAST.
007350     OPEN INPUT  TRANSIN.
007360     OPEN OUTPUT CATOUT.
007370     OPEN OUTPUT RULEOUT.
007380     OPEN OUTPUT SUMRPT.
007390
007400* LOAD BOTH MASTERS INTO WORKING STORAGE COMPLETELY BEFORE
007410* ANY TRANSACTION IS READ - THE CATEGORIZATION LOGIC NEVER
007420* TOUCHES CATMAST OR RULEMAST AGAIN AFTER THIS POINT.
007430     PERFORM 9020-READ-CATMAST.
007440     PERFORM 1100-LOAD-CATEGORIES
007450         UNTIL CAT-MORE-SW = 'N'.
007460     PERFORM 9030-READ-RULEMAST.
007470     PERFORM 1200-LOAD-RULES
007480         UNTIL RUL-MORE-SW = 'N'.
007490
007500* PRIME THE FIRST TRANSACTION READ SO 0000-RBUD020'S
007510* PERFORM UNTIL CAN TEST MORE-TRANS-RECS IMMEDIATELY.
007520     PERFORM 9000-READ-TRANS.
007530
007540
007550* 1100-LOAD-CATEGORIES COPIES ONE CATMAST ROW INTO CAT-TABLE
007560* AND ZEROES ITS RUNNING TOTAL, THEN READS THE NEXT ROW.
007570 1100-LOAD-CATEGORIES.
007580     ADD 1 TO CAT-TABLE-CTR.
007590     MOVE CM-NAME   TO CAT-T-NAME(CAT-TABLE-CTR).
007600     MOVE CM-BUDGET TO CAT-T-BUDGET(CAT-TABLE-CTR).
007610     MOVE ZERO      TO CAT-T-TOTAL(CAT-TABLE-CTR).
007620     PERFORM 9020-READ-CATMAST.
007630
007640
007650* 1200-LOAD-RULES COPIES ONE RULMSTI ROW INTO RUL-TABLE,
007660* THEN READS THE NEXT ROW.  RULES LOAD IN WHATEVER ORDER
007670* RULMSTI IS IN - ASCENDING, SINCE RBUD010 SORTS IT.
007680 1200-LOAD-RULES.
007690     ADD 1 TO RUL-TABLE-CTR.
007700     MOVE RM-KEYWORD  TO RUL-T-KEYWORD(RUL-TABLE-CTR).
007710     MOVE RM-CATEGORY TO RUL-T-CATEGORY(RUL-TABLE-CTR).
007720     PERFORM 9030-READ-RULEMAST.
007730
007740
007750***************************************************************
007760**  2000-MAINLINE - ONE PASS PER TRANSACTION.  CATEGORIZE,     *
007770**  POST THE AMOUNT, WRITE THE OUTPUT RECORD, LEARN A RULE     *
007780**  IF NOTHING MATCHED, THEN MOVE ON TO THE NEXT TRANSACTION.  *
007790***************************************************************
007800 2000-MAINLINE.
007810     ADD 1 TO C-RECS-READ.
007820     PERFORM 2100-CATEGORIZE THRU 2100-EXIT.
007830     PERFORM 2200-POST-CATEGORY.
007840     PERFORM 2300-WRITE-CATOUT.
007850* A TRANSACTION THAT MATCHED NO RULE GETS A NEW RULE
007860* LEARNED FROM ITS OWN DESCRIPTION SO THE SAME MERCHANT IS
007870* CAUGHT AUTOMATICALLY NEXT RUN (CR-1444).
007880     IF NOT RULE-MATCHED
007890         PERFORM 2400-LEARN-RULE
007900     END-IF.
007910     PERFORM 9000-READ-TRANS.
007920
007930
007940* 2100-CATEGORIZE UPPERCASES THE DESCRIPTION AND, IF THE
007950* RULE TABLE IS NOT EMPTY, SCANS IT ENTRY BY ENTRY UNTIL A
007960* MATCH IS FOUND OR THE TABLE RUNS OUT.
007970 2100-CATEGORIZE.
007980     MOVE 'N'    TO MATCH-SW.
007990     MOVE SPACES TO C-CATEGORY-WORK.
008000     MOVE TR-DESCRIPTION TO C-UPPER-DESC.
008010     INSPECT C-UPPER-DESC
008020         CONVERTING ALPHA-LOWER TO ALPHA-UPPER.
008030
008040* AN EMPTY RULE TABLE HAS NOTHING TO SCAN AGAINST - BAIL
008050* OUT TO 2100-EXIT LEAVING MATCH-SW AT 'N' SO THE
008060* TRANSACTION GOES TO UNCATEGORIZED.
008070     IF RUL-TABLE-CTR = ZERO
008080         GO TO 2100-EXIT
008090     END-IF.
008100
008110     PERFORM 2110-SCAN-RULE
008120         VARYING C-CHK-SUB FROM 1 BY 1
008130         UNTIL C-CHK-SUB > RUL-TABLE-CTR
008140         OR RULE-MATCHED.
008150 2100-EXIT.
008160     EXIT.
008170
008180
008190* 2110-SCAN-RULE TESTS ONE RULE TABLE ENTRY.  THE KEYWORD
008200* LENGTH IS FOUND BY 2112-FIND-KW-LEN, THEN 2114-SCAN-
008210* POSITIONS SLIDES THAT LENGTH ACROSS THE DESCRIPTION LOOKING
008220* FOR AN EXACT MATCH AT EACH STARTING COLUMN.
008230 2110-SCAN-RULE.
008240     MOVE RUL-T-KEYWORD(C-CHK-SUB) TO C-CHK-KEYWORD.
008250     PERFORM 2112-FIND-KW-LEN.
008260     IF C-KW-LEN > ZERO
008270         COMPUTE C-MAX-POS = 41 - C-KW-LEN
008280         PERFORM 2114-SCAN-POSITIONS
008290             VARYING C-SCAN-POS FROM 1 BY 1
008300             UNTIL C-SCAN-POS > C-MAX-POS
008310             OR RULE-MATCHED
008320     END-IF.
008330
008340
008350* 2112-FIND-KW-LEN TRIMS TRAILING SPACES OFF THE KEYWORD BY
008360* BACKING UP ONE COLUMN AT A TIME FROM THE END OF THE
008370* X(40) FIELD UNTIL A NON-SPACE CHARACTER IS FOUND OR THE
008380* WHOLE FIELD TURNS OUT BLANK.
008390 2112-FIND-KW-LEN.
008400     MOVE 40 TO C-KW-LEN.
008410     PERFORM 2113-BACK-SCAN
008420         UNTIL C-KW-LEN = ZERO
008430         OR C-CHK-KEYWORD(C-KW-LEN:1) NOT = SPACE.
008440
008450
008460* 2113-BACK-SCAN IS THE ONE-STATEMENT BODY OF THE PERFORM
008470* UNTIL IN 2112-FIND-KW-LEN - MOVED OUT TO ITS OWN
008480* PARAGRAPH SINCE THIS SHOP DOES NOT WRITE INLINE PERFORM.
008490 2113-BACK-SCAN.
008500     SUBTRACT 1 FROM C-KW-LEN.
008510
008520
008530* 2114-SCAN-POSITIONS TESTS THE KEYWORD AGAINST ONE STARTING
008540* COLUMN OF THE UPPERCASED DESCRIPTION USING REFERENCE
008550* MODIFICATION - THE COMPILER-UPGRADE REPLACEMENT FOR THE
008560* OLD STRING/UNSTRING SCAN NOTED UNDER CR-1444 ABOVE.
008570 2114-SCAN-POSITIONS.
008580     IF C-CHK-KEYWORD(1:C-KW-LEN) =
008590             C-UPPER-DESC(C-SCAN-POS:C-KW-LEN)
008600         SET RULE-MATCHED TO TRUE
008610         MOVE C-CHK-SUB TO C-MATCH-SUB
008620     END-IF.
008630
008640
008650* 2200-POST-CATEGORY DECIDES THE FINAL CATEGORY NAME, POSTS
008660* THE TRANSACTION AMOUNT TO THE RIGHT RUNNING TOTAL WHEN THE
008670* AMOUNT IS NUMERIC (HD-1801), AND OPTIONALLY DISPLAYS A
008680* TRACE LINE.
008690 2200-POST-CATEGORY.
008700* A MATCH GETS THE RULE'S TARGET CATEGORY AND ITS ROW
008710* LOCATION IN CAT-TABLE; NO MATCH GOES TO THE
008720* 'Uncategorized' DEFAULT AND SKIPS THE CATEGORY LOOKUP
008730* ENTIRELY.
008740     IF RULE-MATCHED
008750         MOVE RUL-T-CATEGORY(C-MATCH-SUB) TO C-CATEGORY-WORK
008760         PERFORM 2220-FIND-CAT-SUB THRU 2220-EXIT
008770         ADD 1 TO C-RECS-MATCHED
008780     ELSE
008790         MOVE 'Uncategorized' TO C-CATEGORY-WORK
008800         ADD 1 TO C-RECS-UNCAT
008810     END-IF.
008820
008830* A NON-NUMERIC AMOUNT IS PASSED THROUGH TO CATOUT BUT
008840* LEFT OUT OF EVERY RUNNING TOTAL RATHER THAN ABENDING THE
008850* RUN (HD-1801).
008860     IF TR-AMOUNT NUMERIC
008870         PERFORM 2210-ADD-CATEGORY-TOTAL THRU 2210-EXIT
008880     END-IF.
008890
008900* TRACE-ON IS OFF UNLESS PRODUCTION SUPPORT SET UPSI-0 AT
008910* THE EXEC CARD (CR-1902).
008920     IF TRACE-ON
008930         PERFORM 9950-TRACE-LINE
008940     END-IF.
008950
008960
008970* 2220-FIND-CAT-SUB LOOKS UP THE CATEGORY TABLE ROW FOR THE
008980* NAME THE RULE JUST MATCHED - THE ROW NUMBER OF THE
008990* MATCHING RULE IN RUL-TABLE HAS NO RELATION TO THE ROW
009000* NUMBER OF ITS CATEGORY IN CAT-TABLE, SO A SEPARATE SCAN
009010* IS NEEDED BEFORE THE RUNNING TOTAL CAN BE POSTED (CR-1927).
009020 2220-FIND-CAT-SUB.
009030     MOVE ZERO TO C-CAT-MATCH-SUB.
009040     PERFORM 2225-CAT-SUB-TEST
009050         VARYING C-CAT-CHK-SUB FROM 1 BY 1
009060         UNTIL C-CAT-CHK-SUB > CAT-TABLE-CTR
009070         OR C-CAT-MATCH-SUB NOT = ZERO.
009080 2220-EXIT.
009090     EXIT.
009100
009110
009120* 2225-CAT-SUB-TEST COMPARES ONE CAT-TABLE ROW'S NAME
009130* AGAINST THE CATEGORY THE RULE JUST ASSIGNED.  CALLED
009140* REPEATEDLY BY 2220-FIND-CAT-SUB'S PERFORM VARYING.
009150 2225-CAT-SUB-TEST.
009160     IF CAT-T-NAME(C-CAT-CHK-SUB) = C-CATEGORY-WORK
009170         MOVE C-CAT-CHK-SUB TO C-CAT-MATCH-SUB
009180     END-IF.
009190
009200
009210* 2210-ADD-CATEGORY-TOTAL POSTS THE AMOUNT TO THE MATCHED
009220* CATEGORY'S RUNNING TOTAL, OR TO THE SEPARATE UNCATEGORIZED
009230* ACCUMULATOR WHEN NOTHING MATCHED.
009240 2210-ADD-CATEGORY-TOTAL.
009250* A MATCHED CATEGORY POSTS TO ITS OWN CAT-TABLE ROW,
009260* LOCATED BY C-CAT-MATCH-SUB (CR-1927).  ANYTHING
009270* UNCATEGORIZED FALLS THROUGH TO THE SEPARATE ACCUMULATOR.
009280     IF RULE-MATCHED
009290         ADD TR-AMOUNT TO CAT-T-TOTAL(C-CAT-MATCH-SUB)
009300         GO TO 2210-EXIT
009310     END-IF.
009320     ADD TR-AMOUNT TO C-UNCAT-TOTAL.
009330 2210-EXIT.
009340     EXIT.
009350
009360
009370* 2300-WRITE-CATOUT COPIES THE TRANSACTION FIELDS PLUS THE
009380* ASSIGNED CATEGORY OUT TO CATOUT.  RUNS FOR EVERY
009390* TRANSACTION REGARDLESS OF WHETHER A RULE MATCHED.
009400 2300-WRITE-CATOUT.
009410* MOVE SPACES FIRST SO THE TRAILING FILLER PAD BYTE COMES
009420* OUT BLANK RATHER THAN CARRYING WHATEVER WAS IN CATTR-REC
009430* FROM THE PRIOR WRITE.
009440     MOVE SPACES           TO CATTR-REC.
009450     MOVE TR-DATE          TO CT-DATE.
009460     MOVE TR-DESCRIPTION   TO CT-DESCRIPTION.
009470     MOVE TR-AMOUNT        TO CT-AMOUNT.
009480     MOVE C-CATEGORY-WORK TO CT-CATEGORY.
009490     WRITE CATTR-REC.
009500
009510
009520 2400-LEARN-RULE.
009530     MOVE TR-DESCRIPTION TO C-LEARNED-KEYWORD.
009540     INSPECT C-LEARNED-KEYWORD
009550         CONVERTING ALPHA-LOWER TO ALPHA-UPPER.
009560     MOVE 'N' TO DUP-SW.
009570* A BLANK DESCRIPTION HAS NOTHING TO LEARN A KEYWORD FROM -
009580* SKIP THE DUPLICATE CHECK AND INSERT ENTIRELY RATHER THAN
009590* LET A BLANK ROW INTO RUL-TABLE (CR-1928).
009600     IF C-LEARNED-KEYWORD NOT = SPACES
009610* ONLY CHECK FOR A DUPLICATE WHEN THE TABLE ALREADY HAS
009620* SOMETHING IN IT - AN EMPTY TABLE CANNOT CONTAIN A
009630* DUPLICATE OF ANYTHING.
009640         IF RUL-TABLE-CTR > ZERO
009650             PERFORM 2410-CHECK-LEARN-DUP
009660                 VARYING C-CHK-SUB FROM 1 BY 1
009670                 UNTIL C-CHK-SUB > RUL-TABLE-CTR
009680                 OR LEARN-IS-DUP
009690         END-IF
009700* INSERT THE NEW RULE AT THE END OF THE TABLE, DEFAULTED
009710* TO 'Uncategorized' UNTIL THE PROFILE OWNER RECLASSIFIES
009720* IT.  A FULL TABLE (500 ROWS, CR-1618) SILENTLY REFUSES
009730* ANY FURTHER LEARNING - SEE KNOWN LIMITATIONS ABOVE.
009740         IF LEARN-NOT-DUP
009750             AND RUL-TABLE-CTR < 500
009760             ADD 1 TO RUL-TABLE-CTR
009770             MOVE C-LEARNED-KEYWORD TO RUL-T-KEYWORD(RUL-TABLE-CTR)
009780             MOVE 'Uncategorized'    TO RUL-T-CATEGORY(RUL-TABLE-CTR)
009790         END-IF
009800     END-IF.
009810
009820
009830* 2410-CHECK-LEARN-DUP COMPARES ONE EXISTING RULE-TABLE
009840* KEYWORD AGAINST THE CANDIDATE LEARNED KEYWORD.  CALLED
009850* REPEATEDLY BY 2400-LEARN-RULE'S PERFORM VARYING.
009860 2410-CHECK-LEARN-DUP.
009870     IF RUL-T-KEYWORD(C-CHK-SUB) = C-LEARNED-KEYWORD
009880         SET LEARN-IS-DUP TO TRUE
009890     END-IF.
009900
009910
009920***************************************************************
009930**  3000-CLOSING - END-OF-RUN PROCESSING.  BUILD AND PRINT     *
009940**  THE CATEGORY SPEND SUMMARY, THEN RESORT AND REWRITE THE    *
009950**  RULE TABLE PICKING UP ANY RULES LEARNED THIS RUN.          *
009960***************************************************************
009970 3000-CLOSING.
009980* STEP ONE: BUILD THE IN-MEMORY SUMMARY TABLE FROM THE
009990* CATEGORY TOTALS PLUS THE UNCATEGORIZED BUCKET.
010000     PERFORM 3100-BUILD-SUMMARY
010010         VARYING C-CAT-SUB FROM 1 BY 1
010020         UNTIL C-CAT-SUB > CAT-TABLE-CTR.
010030     PERFORM 3150-ADD-UNCAT-SUMMARY.
010040
010050* A ONE-ROW TABLE IS ALREADY IN ORDER - ONLY SORT WHEN
010060* THERE IS SOMETHING TO COMPARE.
010070     IF SUM-TABLE-CTR > 1
010080         PERFORM 3200-SORT-OUTER
010090             VARYING C-SWAP-SUB FROM 1 BY 1
010100             UNTIL C-SWAP-SUB > SUM-TABLE-CTR
010110     END-IF.
010120
010130* STEP TWO: PRINT THE SUMMARY - THE ONE-LINE 'NONE'
010140* MESSAGE IF NOTHING HAD ANY SPEND, OTHERWISE ONE DETAIL
010150* LINE PER ROW FOLLOWED BY THE GRAND TOTAL.
010160     PERFORM 9900-SUM-HEADING.
010170     IF SUM-TABLE-CTR = ZERO
010180         PERFORM 3300-PRINT-NONE
010190     ELSE
010200         PERFORM 3310-PRINT-SUMMARY
010210             VARYING C-SUM-SUB FROM 1 BY 1
010220             UNTIL C-SUM-SUB > SUM-TABLE-CTR
010230         PERFORM 3320-PRINT-GRAND-TOTAL
010240     END-IF.
010250     PERFORM 3400-PRINT-COUNTS.
010260
010270* STEP THREE: RESORT THE RULE TABLE ASCENDING BY KEYWORD -
010280* AGAIN, ONLY WHEN THERE IS MORE THAN ONE ROW TO COMPARE -
010290* THEN REWRITE EVERY ROW TO RULMSTO.
010300     IF RUL-TABLE-CTR > 1
010310         PERFORM 3450-SORT-RULE-OUTER
010320             VARYING C-SWAP-SUB FROM 1 BY 1
010330             UNTIL C-SWAP-SUB > RUL-TABLE-CTR
010340     END-IF.
010350     PERFORM 3500-WRITE-RULEOUT
010360         VARYING C-RUL-SUB FROM 1 BY 1
010370         UNTIL C-RUL-SUB > RUL-TABLE-CTR.
010380
010390* LAST STEP: CLOSE EVERY FILE THIS PROGRAM OPENED.
010400     CLOSE CATMAST RULEMAST TRANSIN CATOUT RULEOUT SUMRPT.
010410
010420
010430* 3100-BUILD-SUMMARY COPIES ONE NON-ZERO CATEGORY TOTAL INTO
010440* SUM-TABLE.  A CATEGORY WITH NO SPEND THIS RUN IS LEFT OFF
010450* THE PRINTED SUMMARY ENTIRELY.
010460 3100-BUILD-SUMMARY.
010470* ONLY CATEGORIES WITH ACTUAL SPEND THIS RUN GET A SUMMARY
010480* ROW - A CATEGORY THAT EXISTS ON CATMAST BUT SAW NO
010490* TRANSACTIONS SIMPLY DOES NOT APPEAR ON THE REPORT.
010500     IF CAT-T-TOTAL(C-CAT-SUB) NOT = ZERO
010510         ADD 1 TO SUM-TABLE-CTR
010520         MOVE CAT-T-NAME(C-CAT-SUB)   TO SUM-T-CATEGORY(SUM-TABLE-CTR)
010530         MOVE CAT-T-TOTAL(C-CAT-SUB)  TO SUM-T-TOTAL(SUM-TABLE-CTR)
010540         MOVE CAT-T-BUDGET(C-CAT-SUB) TO SUM-T-BUDGET(SUM-TABLE-CTR)
010550     END-IF.
010560
010570
010580* 3150-ADD-UNCAT-SUMMARY ADDS THE UNCATEGORIZED BUCKET TO
010590* THE SUMMARY TABLE AS ITS OWN ROW, WITH NO BUDGET, WHEN IT
010600* HAS ANY SPEND THIS RUN.
010610 3150-ADD-UNCAT-SUMMARY.
010620* UNCATEGORIZED HAS NO BUDGET ROW ON CATMAST, SO ITS SUM-
010630* TABLE ENTRY IS BUILT DIRECTLY HERE INSTEAD OF THROUGH
010640* 3100-BUILD-SUMMARY, WITH THE BUDGET FORCED TO ZERO.
010650     IF C-UNCAT-TOTAL NOT = ZERO
010660         ADD 1 TO SUM-TABLE-CTR
010670         MOVE 'Uncategorized' TO SUM-T-CATEGORY(SUM-TABLE-CTR)
010680         MOVE C-UNCAT-TOTAL  TO SUM-T-TOTAL(SUM-TABLE-CTR)
010690         MOVE ZERO            TO SUM-T-BUDGET(SUM-TABLE-CTR)
010700     END-IF.
010710
010720
010730* 3200-SORT-OUTER / 3210-SORT-INNER - DESCENDING EXCHANGE
010740* SORT ON TOTAL SPEND, THE SAME PASS-COUNT/COMPARE-AND-SWAP
010750* TECHNIQUE USED FOR THE OLD BOAT-RENTAL CONTROL TOTALS,
010760* SINCE THIS SHOP HAS NEVER LICENSED THE SORT FEATURE.
010770 3200-SORT-OUTER.
010780     COMPUTE C-SORT-LIMIT = SUM-TABLE-CTR - C-SWAP-SUB.
010790     PERFORM 3210-SORT-INNER
010800         VARYING C-SUM-SUB FROM 1 BY 1
010810         UNTIL C-SUM-SUB > C-SORT-LIMIT.
010820
010830
010840* 3210-SORT-INNER COMPARES TWO ADJACENT SUMMARY ROWS AND
010850* SWAPS THEM WHEN THE FIRST HAS THE SMALLER TOTAL -
010860* DESCENDING ORDER, LARGEST SPEND FIRST (CR-1266).
010870 3210-SORT-INNER.
010880     IF SUM-T-TOTAL(C-SUM-SUB) < SUM-T-TOTAL(C-SUM-SUB + 1)
010890         MOVE SUM-T-CATEGORY(C-SUM-SUB) TO C-SUM-TEMP-CATEGORY
010900         MOVE SUM-T-TOTAL(C-SUM-SUB)    TO C-SUM-TEMP-TOTAL
010910         MOVE SUM-T-BUDGET(C-SUM-SUB)   TO C-SUM-TEMP-BUDGET
010920         MOVE SUM-T-CATEGORY(C-SUM-SUB + 1) TO SUM-T-CATEGORY(C-SUM-SUB)
010930         MOVE SUM-T-TOTAL(C-SUM-SUB + 1)    TO SUM-T-TOTAL(C-SUM-SUB)
010940         MOVE SUM-T-BUDGET(C-SUM-SUB + 1)   TO SUM-T-BUDGET(C-SUM-SUB)
010950         MOVE C-SUM-TEMP-CATEGORY TO SUM-T-CATEGORY(C-SUM-SUB + 1)
010960         MOVE C-SUM-TEMP-TOTAL    TO SUM-T-TOTAL(C-SUM-SUB + 1)
010970         MOVE C-SUM-TEMP-BUDGET   TO SUM-T-BUDGET(C-SUM-SUB + 1)
010980     END-IF.
010990
011000
011010* 3300-PRINT-NONE WRITES THE ONE-LINE 'NO SUMMARY AVAILABLE'
011020* MESSAGE WHEN SUM-TABLE-CTR CAME OUT AT ZERO (CR-1810).
011030 3300-PRINT-NONE.
011040     WRITE SUMLINE FROM SUM-NONE-LINE
011050         AFTER ADVANCING 2 LINES.
011060
011070
011080* 3310-PRINT-SUMMARY PRINTS ONE SUMMARY ROW, SETS THE 'OVER'
011090* FLAG WHEN SPEND EXCEEDS BUDGET, AND ACCUMULATES THE GRAND
011100* TOTAL FOR 3320-PRINT-GRAND-TOTAL.
011110 3310-PRINT-SUMMARY.
011120     MOVE SUM-T-CATEGORY(C-SUM-SUB) TO O-SUM-CATEGORY.
011130     MOVE SUM-T-TOTAL(C-SUM-SUB)    TO O-SUM-TOTAL.
011140     MOVE SUM-T-BUDGET(C-SUM-SUB)   TO O-SUM-BUDGET.
011150     IF SUM-T-BUDGET(C-SUM-SUB) > ZERO
011160         AND SUM-T-TOTAL(C-SUM-SUB) > SUM-T-BUDGET(C-SUM-SUB)
011170         MOVE 'OVER' TO O-SUM-FLAG
011180     ELSE
011190         MOVE SPACES TO O-SUM-FLAG
011200     END-IF.
011210     ADD SUM-T-TOTAL(C-SUM-SUB) TO C-GRAND-TOTAL.
011220     WRITE SUMLINE FROM SUM-DETAIL-LINE
011230         AFTER ADVANCING 1 LINE
011240             AT EOP
011250                 PERFORM 9900-SUM-HEADING.
011260
011270
011280* 3320-PRINT-GRAND-TOTAL PRINTS THE SUM OF EVERY ROW ON THE
011290* SUMMARY, INCLUDING UNCATEGORIZED.
011300 3320-PRINT-GRAND-TOTAL.
011310* RUNS ONCE, AFTER 3310-PRINT-SUMMARY HAS FINISHED ITS
011320* PERFORM VARYING, NOT ONCE PER ROW.
011330     MOVE C-GRAND-TOTAL TO O-GRAND-TOTAL.
011340     WRITE SUMLINE FROM SUM-GRAND-TOTAL-LINE
011350         AFTER ADVANCING 2 LINES.
011360
011370
011380* 3400-PRINT-COUNTS PRINTS THE TRAILING RUN COUNTS LINE -
011390* HOW MANY TRANSACTIONS WERE READ, HOW MANY MATCHED A RULE,
011400* AND HOW MANY WENT TO UNCATEGORIZED.
011410* PRINTED REGARDLESS OF WHETHER THE SUMMARY ITSELF HAD
011420* ANYTHING TO SHOW - THESE COUNTS ARE THE FIRST THING
011430* PRODUCTION SUPPORT CHECKS WHEN A RUN LOOKS SUSPICIOUSLY
011440* SMALL.
011450 3400-PRINT-COUNTS.
011460     MOVE C-RECS-READ    TO O-RECS-READ.
011470     MOVE C-RECS-MATCHED TO O-RECS-MATCHED.
011480     MOVE C-RECS-UNCAT   TO O-RECS-UNCAT.
011490     WRITE SUMLINE FROM SUM-TOTAL-LINE-1
011500         AFTER ADVANCING 2 LINES.
011510
011520
011530* 3450-SORT-RULE-OUTER / 3460-SORT-RULE-INNER PUT THE
011540* LEARNED KEYWORDS BACK IN ASCENDING ORDER BEFORE THE
011550* RULE MASTER IS REWRITTEN - SAME TECHNIQUE AS THE SUMMARY
011560* SORT ABOVE, ASCENDING INSTEAD OF DESCENDING.
011570 3450-SORT-RULE-OUTER.
011580     COMPUTE C-SORT-LIMIT = RUL-TABLE-CTR - C-SWAP-SUB.
011590     PERFORM 3460-SORT-RULE-INNER
011600         VARYING C-RUL-SUB FROM 1 BY 1
011610         UNTIL C-RUL-SUB > C-SORT-LIMIT.
011620
011630
011640* 3460-SORT-RULE-INNER COMPARES TWO ADJACENT RULE ROWS AND
011650* SWAPS THEM WHEN THE FIRST KEYWORD SORTS AFTER THE SECOND -
011660* ASCENDING ORDER, SO 2110-SCAN-RULE'S FIRST-MATCH RULE HAS
011670* A WELL-DEFINED MEANING NEXT RUN.
011680 3460-SORT-RULE-INNER.
011690     IF RUL-T-KEYWORD(C-RUL-SUB) > RUL-T-KEYWORD(C-RUL-SUB + 1)
011700         MOVE RUL-T-KEYWORD(C-RUL-SUB)  TO C-RUL-TEMP-KEYWORD
011710         MOVE RUL-T-CATEGORY(C-RUL-SUB) TO C-RUL-TEMP-CATEGORY
011720         MOVE RUL-T-KEYWORD(C-RUL-SUB + 1)  TO RUL-T-KEYWORD(C-RUL-SUB)
011730         MOVE RUL-T-CATEGORY(C-RUL-SUB + 1) TO RUL-T-CATEGORY(C-RUL-SUB)
011740         MOVE C-RUL-TEMP-KEYWORD  TO RUL-T-KEYWORD(C-RUL-SUB + 1)
011750         MOVE C-RUL-TEMP-CATEGORY TO RUL-T-CATEGORY(C-RUL-SUB + 1)
011760     END-IF.
011770
011780
011790* 3500-WRITE-RULEOUT WRITES ONE RESORTED RULE-TABLE ROW TO
011800* RULMSTO.  RUNS FOR EVERY ROW IN THE TABLE, ORIGINAL AND
011810* LEARNED ALIKE.
011820* MOVE SPACES FIRST FOR THE SAME REASON AS 2300-WRITE-
011830* CATOUT - A CLEAN TRAILING FILLER PAD ON EVERY ROW.
011840 3500-WRITE-RULEOUT.
011850     MOVE SPACES                    TO RULEOUT-REC.
011860     MOVE RUL-T-KEYWORD(C-RUL-SUB)  TO RO-KEYWORD.
011870     MOVE RUL-T-CATEGORY(C-RUL-SUB) TO RO-CATEGORY.
011880     WRITE RULEOUT-REC.
011890
011900
011910* 9000-READ-TRANS PRIMES AND ADVANCES THE TRANSACTION READ,
011920* SETTING MORE-TRANS-RECS TO 'NO' AT END OF FILE.
011930 9000-READ-TRANS.
011940* AT END SETS MORE-TRANS-RECS TO 'NO', WHICH ENDS 0000-
011950* RBUD020'S MAIN PERFORM UNTIL LOOP.
011960     READ TRANSIN
011970         AT END
011980             MOVE 'NO' TO MORE-TRANS-RECS.
011990
012000
012010* 9020-READ-CATMAST PRIMES AND ADVANCES THE CATEGORY MASTER
012020* READ DURING THE LOAD LOOP AT INIT TIME ONLY.
012030 9020-READ-CATMAST.
012040* AT END SETS CAT-MORE-SW TO 'N', WHICH ENDS THE LOAD LOOP
012050* IN 1000-INIT.
012060     READ CATMAST
012070         AT END
012080             MOVE 'N' TO CAT-MORE-SW.
012090
012100
012110* 9030-READ-RULEMAST PRIMES AND ADVANCES THE RULE MASTER
012120* READ DURING THE LOAD LOOP AT INIT TIME ONLY.
012130 9030-READ-RULEMAST.
012140* AT END SETS RUL-MORE-SW TO 'N', WHICH ENDS THE LOAD LOOP
012150* IN 1000-INIT.
012160     READ RULEMAST
012170         AT END
012180             MOVE 'N' TO RUL-MORE-SW.
012190
012200
012210* 9900-SUM-HEADING PRINTS THE THREE-LINE PAGE HEADING -
012220* TITLE, REPORT NAME, COLUMN CAPTIONS - AND BUMPS THE PAGE
012230* COUNTER.  CALLED ONCE UP FRONT AND AGAIN AT EVERY AT EOP.
012240 9900-SUM-HEADING.
012250* BUMP THE PAGE COUNTER FIRST SO PAGE 1 PRINTS BEFORE ANY
012260* DETAIL LINE, THEN PRINT THE THREE HEADING LINES IN ORDER.
012270     ADD 1 TO C-PCTR.
012280     MOVE C-PCTR TO O-PCTR.
012290     WRITE SUMLINE FROM COMPANY-TITLE
012300         AFTER ADVANCING PAGE.
012310     WRITE SUMLINE FROM REPORT-TITLE
012320         AFTER ADVANCING 2 LINES.
012330     WRITE SUMLINE FROM SUM-COLUMN-HEADING
012340         AFTER ADVANCING 2 LINES.
012350
012360
012370* 9950-TRACE-LINE DISPLAYS THE CURRENT TRANSACTION'S
012380* DESCRIPTION AND ASSIGNED CATEGORY TO SYSOUT WHEN THE
012390* UPSI-0 TRACE SWITCH IS ON (CR-1902).
012400* MOVE SPACES FIRST SO THE TRAILING FILLER IN C-TRACE-AREA
012410* DOES NOT CARRY LEFTOVER TEXT FROM A PRIOR DISPLAY.
012420 9950-TRACE-LINE.
012430     MOVE SPACES           TO C-TRACE-AREA.
012440     MOVE TR-DESCRIPTION   TO C-TRACE-DESC.
012450     MOVE C-CATEGORY-WORK TO C-TRACE-CATEGORY.
012460     DISPLAY C-TRACE-LINE.
012470
012480*----------------------------------------------------------------
012490* A NOTE FOR WHOEVER TOUCHES THIS NEXT: THE THREE 77-LEVEL
012500* ITEMS UP IN WORKING-STORAGE (C-DBG-CTR, C-DBG-FLAG,
012510* C-DBG-DIVISOR) ARE NOT WIRED INTO THE MAIN CATEGORIZATION
012520* OR CLOSING LOGIC.  LEAVE THEM ALONE UNLESS YOU ARE
012530* SPECIFICALLY REVIVING THE OLD RESTART-TESTING RIG THEY
012540* CAME FROM (SEE HD-1755 AND CR-1502 IN RBUD010'S CHANGE
012550* LOG).
012560* - MKO, 07/10/03
012570* - CONFIRMED STILL TRUE, DKS, 03/12/07
012580*----------------------------------------------------------------
012590
012600*----------------------------------------------------------------
012610* END OF PROGRAM.  SEE RBUD010 FOR MASTER FILE VALIDATION
012620* AND RBUD030 FOR THE PLAIN CATEGORY LISTING.
012630*----------------------------------------------------------------
012640
012650* A FUTURE ENHANCEMENT DISCUSSED BUT NOT SCHEDULED: A SECOND
012660* TRACE SWITCH THAT WOULD DUMP THE FULL RULE TABLE TO SYSOUT
012670* AT CLOSE TIME, SO SUPPORT COULD SEE THE FINAL SORTED ORDER
012680* WITHOUT WAITING FOR TOMORROW'S RULMSTI.  RAISED AND
012690* SHELVED AT THE 1999 SYSTEM REVIEW; NOT PICKED BACK UP.
012700* - MKO, 07/10/03
012710
012720*----------------------------------------------------------------
012730* GLOSSARY
012740* --------
012750* PROFILE - ONE HOUSEHOLD'S SET OF CATEGORIES, RULES AND
012760* TRANSACTIONS.  THIS SYSTEM RUNS ONE PROFILE PER EXECUTION;
012770* A SHOP WITH MULTIPLE PROFILES RUNS THIS PROGRAM ONCE PER
012780* PROFILE, EACH WITH ITS OWN SET OF DD/FILE ASSIGNMENTS.
012790* LEARNED RULE - A RULE INSERTED BY THIS PROGRAM RATHER THAN
012800* BY THE PROFILE OWNER DIRECTLY.
012810* ASCENDING KEYWORD ORDER - THE SORTED ORDER RUL-TABLE IS
012820* KEPT IN AFTER 3450-SORT-RULE-OUTER RUNS; DETERMINES WHICH
012830* RULE WINS WHEN TWO KEYWORDS BOTH MATCH A DESCRIPTION.
012840* SPEND - THE SUM OF TRANSACTION AMOUNTS POSTED TO A
012850* CATEGORY'S RUNNING TOTAL DURING ONE RUN OF THIS PROGRAM.
012860* OVER-BUDGET - A CATEGORY WHOSE SPEND EXCEEDS ITS CATMAST
012870* BUDGET LIMIT FOR THE PERIOD (CR-1121).
012880* WORK TABLE - AN IN-MEMORY OCCURS TABLE BUILT AT INIT OR
012890* CLOSE TIME AND DISCARDED WHEN THE RUN ENDS; NONE OF THEM
012900* PERSIST BETWEEN RUNS EXCEPT THROUGH THE OUTPUT FILES.
012910* EXCHANGE SORT - THE BUBBLE-SORT-STYLE COMPARE-AND-SWAP
012920* TECHNIQUE USED HERE AND IN RBUD010 SINCE THIS SHOP HAS
012930* NEVER LICENSED THE SORT FEATURE.
012940* TRACE - THE OPTIONAL SYSOUT LINE PER TRANSACTION TURNED
012950* ON BY UPSI-0 (CR-1902), USED BY PRODUCTION SUPPORT TO
012960* WATCH A RUN CATEGORIZE WITHOUT WAITING FOR THE PRINTED
012970* SUMMARY.
012980* DUPLICATE KEYWORD - A LEARNED KEYWORD THAT ALREADY EXISTS
012990* SOMEWHERE IN RUL-TABLE; SUPPRESSED BY 2410-CHECK-LEARN-
013000* DUP SO THE SAME MERCHANT NEVER GETS TWO IDENTICAL ROWS.
013010* SUBSTRING MATCH - A RULE KEYWORD FOUND ANYWHERE WITHIN
013020* THE DESCRIPTION, NOT ONLY AT THE START (SEE 2114-SCAN-
013030* POSITIONS).
013040* DP STANDARDS AUDIT - THE 07/03 REVIEW THAT ADDED THE
013050* DOCUMENTATION BLOCKS AND EXPANDED PARAGRAPH COMMENTARY IN
013060* THIS PROGRAM (CR-1931).  NO LOGIC WAS CHANGED BY IT.
013070*----------------------------------------------------------------
013080
013090* END OF GLOSSARY / DOCUMENTATION SECTION.  PROCEDURE
013100* DIVISION FOLLOWS BELOW.
013110
013120 END PROGRAM RBUD020.
