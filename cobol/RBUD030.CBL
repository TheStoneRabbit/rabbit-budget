000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.             RBUD030.
000120 AUTHOR.                 T. R. HOLLOWAY.
000130 INSTALLATION.           MIDSTATE DATA PROCESSING CENTER.
000140 DATE-WRITTEN.           04/09/85.
000150 DATE-COMPILED.
000160 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000170
000180***************************************************************
000190**  RBUD030 - CATEGORY MASTER EXPORT.                          *
000200**  READS THE CATEGORY MASTER (ALREADY IN ASCENDING NAME       *
000210**  ORDER, MAINTAINED THAT WAY BY RBUD010) AND WRITES A TWO-   *
000220**  COLUMN COMMA-SEPARATED FILE SO THE NAME AND BUDGET CAN BE  *
000230**  PULLED INTO A SPREADSHEET FOR THE BUDGET COMMITTEE.        *
000240***************************************************************
000250
000260*----------------------------------------------------------------
000270*CHANGE LOG
000280*----------------------------------------------------------------
000290*04/09/85  TRH  CR-1031  ORIGINAL PROGRAM.
000300*09/18/86  TRH  CR-1121  BUDGET NOW SHOWN WITH 2 DECIMAL PLACES
000310*                        TO MATCH THE SUMMARY REPORT ON RBUD020.
000320*07/14/90  JMV  CR-1445  HEADER LINE 'NAME,BUDGET' ADDED SO THE
000330*                        SPREADSHEET IMPORT PICKS UP COLUMN
000340*                        TITLES AUTOMATICALLY.
000350*09/09/94  DWL  CR-1699  RECORD COUNT NOW SHOWN ON THE CONSOLE
000360*                        AT END OF RUN FOR THE OPERATOR LOG.
000370*10/03/98  RAB  Y2K-014  YEAR 2000 READINESS REVIEW - NO
000380*                        2-DIGIT YEAR FIELDS IN THIS PROGRAM.
000390*                        NO CHANGE REQUIRED.
000400*03/22/99  RAB  Y2K-014  REVIEWED AGAIN PER AUDIT FOLLOW-UP.
000410*                        STILL NO CHANGE REQUIRED.
000420*11/09/00  RAB  CR-1811  BLANK BUDGET (RAW ZERO FROM AN EMPTY
000430*                        CATEGORY) NOW STILL EXPORTS AS 0.00
000440*                        RATHER THAN BEING SKIPPED.
000450*07/10/03  MKO  CR-1931  DP STANDARDS AUDIT - EXPANDED THE
000460*                        COMMENTARY BELOW AND THROUGHOUT THE
000470*                        PROCEDURE DIVISION.  NO LOGIC CHANGED.
000480*----------------------------------------------------------------
000490
000500*----------------------------------------------------------------
000510*OPERATIONS NOTES
000520*----------------------------------------------------------------
000530*THIS JOB RUNS AFTER RBUD010 HAS REBUILT CATMAST FOR THE DAY
000540*AND BEFORE THE BUDGET COMMITTEE PACKAGE IS ASSEMBLED.  IT IS
000550*A SIMPLE ONE-PASS READ/WRITE - THERE IS NO RESTART LOGIC
000560*BEYOND RERUNNING THE STEP, SINCE CATEXP IS COMPLETELY
000570*REWRITTEN EACH TIME FROM CATMAST AND NOTHING IS ACCUMULATED
000580*ACROSS RUNS.  A NONZERO RETURN CODE MEANS CATMAST COULD NOT
000590*BE OPENED - CHECK THAT RBUD010 COMPLETED SUCCESSFULLY.
000600*----------------------------------------------------------------
000610
000620*----------------------------------------------------------------
000630*FIELD CROSS-REFERENCE
000640*----------------------------------------------------------------
000650*CM-    CATEGORY MASTER FIELDS AS READ FROM CATMAST (INPUT).
000660*O-     EDITED/OUTPUT FIELDS MOVED TO THE DETAIL LINE.
000670*C-     WORK, COUNTER AND SCRATCH FIELDS LOCAL TO THIS RUN.
000680*I-     THE RUN-DATE GROUP, SAME LAYOUT AS RBUD010/RBUD020.
000690*----------------------------------------------------------------
000700
000710*----------------------------------------------------------------
000720*KNOWN LIMITATIONS
000730*----------------------------------------------------------------
000740*THE EXPORT CARRIES NO CATEGORY WITH A NAME LONGER THAN THE
000750*30-BYTE CM-NAME FIELD, AND NO COMMA IN THE NAME ITSELF IS
000760*ESCAPED - IF A CATEGORY NAME EVER NEEDS AN EMBEDDED COMMA,
000770*THE SPREADSHEET IMPORT WILL MISREAD THE COLUMN BOUNDARY.
000780*THIS HAS NOT COME UP SINCE THE PROGRAM WAS WRITTEN.
000790*----------------------------------------------------------------
000800
000810*----------------------------------------------------------------
000820*RELATED PROGRAMS
000830*----------------------------------------------------------------
000840*RBUD010 MAINTAINS CATMAST IN ASCENDING NAME ORDER, WHICH IS
000850*WHY THIS PROGRAM NEEDS NO SORT STEP OF ITS OWN.  RBUD020
000860*READS THE SAME CATMAST TO BUILD ITS OWN IN-MEMORY CATEGORY
000870*TABLE, BUT WRITES A REPORT RATHER THAN A SPREADSHEET FEED.
000880*----------------------------------------------------------------
000890
000900*----------------------------------------------------------------
000910*COMPILE NOTES
000920*----------------------------------------------------------------
000930*COMPILE WITH THE SAME JCL PROC USED FOR RBUD010/RBUD020.
000940*NO SUBPROGRAMS, NO COPYBOOKS - THIS SHOP KEEPS EACH JOB'S
000950*SOURCE SELF-CONTAINED IN ONE MEMBER.
000960*----------------------------------------------------------------
000970
000980 ENVIRONMENT DIVISION.
000990 CONFIGURATION SECTION.
001000 SPECIAL-NAMES.
001010     C01 IS TOP-OF-FORM
001020     UPSI-0 IS CONSOLE-SWITCH
001030         ON STATUS IS CONSOLE-MSG-ON
001040         OFF STATUS IS CONSOLE-MSG-OFF.
001050
001060 INPUT-OUTPUT SECTION.
001070 FILE-CONTROL.
001080
001090     SELECT CATMAST
001100         ASSIGN TO CATMAST
001110         ORGANIZATION IS LINE SEQUENTIAL.
001120
001130     SELECT CATEXP
001140         ASSIGN TO CATEXP
001150         ORGANIZATION IS LINE SEQUENTIAL.
001160
001170 DATA DIVISION.
001180 FILE SECTION.
001190
001200 FD  CATMAST
001210     LABEL RECORD IS STANDARD
001220     RECORD CONTAINS 40 CHARACTERS
001230     DATA RECORD IS CAT-REC.
001240
001250 01  CAT-REC.
001260     05  CM-NAME               PIC X(30).
001270     05  CM-BUDGET             PIC S9(7)V99.
001280     05  FILLER                PIC X(01).
001290
001300 FD  CATEXP
001310     LABEL RECORD IS STANDARD
001320     RECORD CONTAINS 80 CHARACTERS
001330     DATA RECORD IS CATEXP-REC.
001340
001350 01  CATEXP-REC                PIC X(80).
001360
001370 WORKING-STORAGE SECTION.
001380 01  WORK-AREA.
001390* C-CAT-CTR - COUNTS RECORDS WRITTEN, USED IN THE OPERATOR
001400* CONSOLE MESSAGE AT 9100-CONSOLE-MSG.
001410     05  C-CAT-CTR            PIC 9(7)  COMP  VALUE ZERO.
001420* MORE-CAT-RECS - SET TO 'NO' BY 9000-READ-CATMAST AT END OF
001430* FILE; TESTED BY THE MAINLINE PERFORM UNTIL.
001440     05  MORE-CAT-RECS         PIC X(3)        VALUE 'YES'.
001450
001460* C-DBG-CTR / C-DBG-FLAG / C-DBG-DIVISOR ARE LEFTOVER FROM
001470* THE SAME RESTART-TESTING RIG NOTED IN RBUD010 AND RBUD020
001480* (HD-1755, CR-1502).  NOT REFERENCED ANYWHERE IN THE
001490* MAINLINE.  LEAVE THEM ALONE UNLESS YOU ARE REVIVING THAT
001500* RIG.
001510 77  C-DBG-CTR              PIC 9(4)  COMP  VALUE ZERO.
001520 77  C-DBG-FLAG             PIC X           VALUE SPACE.
001530 77  C-DBG-DIVISOR          PIC 9(4)  COMP  VALUE 1.
001540
001550* C-BUDGET-WORK / C-BUDGET-SPLIT - THE OLD DOLLARS-ONLY
001560* CONSOLE TALLY (BELOW CR-1699) DISPLAYED JUST THE WHOLE-
001570* DOLLAR PART; KEPT SO THE SPLIT VIEW IS STILL AVAILABLE IF
001580* THE CONSOLE MESSAGE IS EVER RESTORED TO THAT FORMAT.
001590 01  C-BUDGET-WORK             PIC S9(7)V99  VALUE ZERO.
001600 01  C-BUDGET-SPLIT  REDEFINES  C-BUDGET-WORK.
001610     05  C-BUDGET-WHOLE       PIC S9(7).
001620     05  C-BUDGET-CENTS       PIC 99.
001630
001640* I-DATE / I-DATE-RAW - RUN DATE STAMPED INTO THE
001650* OPERATOR CONSOLE MESSAGE AT END OF RUN.
001660 01  I-DATE.
001670     05  I-YEAR           PIC 9(4).
001680     05  I-MONTH           PIC 99.
001690     05  I-DAY           PIC 99.
001700 01  I-DATE-RAW  REDEFINES  I-DATE   PIC 9(8).
001710
001720* C-CONSOLE-AREA / C-CONSOLE-ALT - OPERATOR CONSOLE
001730* MESSAGE, ONLY WRITTEN WHEN THE UPSI-0 SWITCH IS ON AT THE
001740* EXEC CARD.  KEPT AS TWO VIEWS SO THE RECORD COUNT CAN BE
001750* EDITED IN PLACE WITHOUT RESTATING THE WHOLE LITERAL.
001760 01  C-CONSOLE-AREA.
001770     05  C-CONSOLE-LINE       PIC X(60)  VALUE SPACES.
001780 01  C-CONSOLE-ALT  REDEFINES  C-CONSOLE-AREA.
001790     05  C-CONSOLE-LIT        PIC X(30).
001800     05  C-CONSOLE-CTR        PIC ZZZ,ZZ9.
001810     05  FILLER                PIC X(23).
001820
001830 01  HEADER-LINE.
001840     05  FILLER                PIC X(11)  VALUE 'Name,Budget'.
001850     05  FILLER                PIC X(69)  VALUE SPACES.
001860
001870 01  DETAIL-LINE.
001880     05  O-NAME                PIC X(30).
001890     05  FILLER                PIC X       VALUE ','.
001900     05  O-BUDGET              PIC -(6)9.99.
001910     05  FILLER                PIC X(32)  VALUE SPACES.
001920
001930*----------------------------------------------------------------
001940*PROCESSING NARRATIVE
001950*----------------------------------------------------------------
001960*1. 1000-INIT STAMPS THE RUN DATE, OPENS BOTH FILES, WRITES THE
001970*   'Name,Budget' HEADER LINE, AND PRIMES THE FIRST CATMAST
001980*   READ.
001990*2. 2000-MAINLINE WRITES ONE DETAIL LINE PER CATMAST RECORD AND
002000*   READS THE NEXT, UNTIL END OF FILE.
002010*3. 3000-CLOSING OPTIONALLY DISPLAYS THE CONSOLE COUNT MESSAGE
002020*   AND CLOSES BOTH FILES.
002030*----------------------------------------------------------------
002040
002050 PROCEDURE DIVISION.
002060
002070* 0000-RBUD030 - MAINLINE.  DRIVES INIT, THE DETAIL LOOP AND
002080* CLOSING IN THAT ORDER, THEN STOPS THE RUN.
002090 0000-RBUD030.
002100     PERFORM 1000-INIT.
002110     PERFORM 2000-MAINLINE
002120         UNTIL MORE-CAT-RECS = 'NO'.
002130     PERFORM 3000-CLOSING.
002140     STOP RUN.
002150
002160
002170* 1000-INIT - OPENS CATMAST FOR INPUT AND CATEXP FOR OUTPUT,
002180* WRITES THE COLUMN-TITLE HEADER LINE FIRST (CR-1445), AND
002190* PRIMES THE FIRST READ SO 2000-MAINLINE CAN TEST
002200* MORE-CAT-RECS RIGHT AWAY.
002210 1000-INIT.
002220     MOVE FUNCTION CURRENT-DATE TO I-DATE.
002230     OPEN INPUT  CATMAST.
002240     OPEN OUTPUT CATEXP.
002250     WRITE CATEXP-REC FROM HEADER-LINE.
002260     PERFORM 9000-READ-CATMAST.
002270
002280
002290* 2000-MAINLINE - ONE PASS PER CATMAST RECORD: WRITE THE
002300* DETAIL LINE, THEN READ AHEAD FOR THE NEXT ITERATION.
002310 2000-MAINLINE.
002320     PERFORM 2100-WRITE-DETAIL.
002330     PERFORM 9000-READ-CATMAST.
002340
002350
002360* 2100-WRITE-DETAIL - EDITS CM-NAME/CM-BUDGET INTO THE
002370* DETAIL-LINE CSV FORMAT AND WRITES IT TO CATEXP.  A ZERO
002380* BUDGET STILL EXPORTS AS 0.00 RATHER THAN BEING SKIPPED
002390* (CR-1811).
002400 2100-WRITE-DETAIL.
002410     ADD 1 TO C-CAT-CTR.
002420     MOVE CM-NAME   TO O-NAME.
002430     MOVE CM-BUDGET TO O-BUDGET.
002440     WRITE CATEXP-REC FROM DETAIL-LINE.
002450
002460
002470* 3000-CLOSING - OPTIONAL CONSOLE MESSAGE (UPSI-0), THEN
002480* CLOSES BOTH FILES.
002490 3000-CLOSING.
002500     IF CONSOLE-MSG-ON
002510         PERFORM 9100-CONSOLE-MSG
002520     END-IF.
002530     CLOSE CATMAST.
002540     CLOSE CATEXP.
002550
002560
002570* 9000-READ-CATMAST - SEQUENTIAL READ WITH AT END SWITCH,
002580* TEACHER'S IDIOM (NO END-READ).
002590 9000-READ-CATMAST.
002600     READ CATMAST
002610         AT END
002620             MOVE 'NO' TO MORE-CAT-RECS.
002630
002640
002650* 9100-CONSOLE-MSG - PRODUCTION SUPPORT WANTED A ONE-LINE
002660* CONFIRMATION ON THE OPERATOR CONSOLE WHEN THE EXPORT RUN
002670* FINISHES, SO NIGHT SHIFT DOES NOT HAVE TO GO LOOK AT THE
002680* CATEXP FILE ITSELF (CR-1699).  OFF BY DEFAULT.
002690 9100-CONSOLE-MSG.
002700     MOVE SPACES              TO C-CONSOLE-AREA.
002710     MOVE 'CATEGORIES EXPORTED: ' TO C-CONSOLE-LIT.
002720     MOVE C-CAT-CTR           TO C-CONSOLE-CTR.
002730     DISPLAY C-CONSOLE-LINE.
002740
002750*----------------------------------------------------------------
002760*REVIEW SIGN-OFF
002770*----------------------------------------------------------------
002780*CR-1931 DP STANDARDS AUDIT REVIEWED THIS SOURCE AND ADDED
002790*THE DOCUMENTATION BLOCKS ABOVE.  NO LOGIC WAS CHANGED.
002800*                                        - MKO, 07/10/03
002810*                                        - CONFIRMED STILL
002820*                                          TRUE, DKS, 03/12/07
002830*----------------------------------------------------------------
002840
002850*----------------------------------------------------------------
002860*DISTRIBUTION
002870*----------------------------------------------------------------
002880*CATEXP.TXT IS PICKED UP BY THE BUDGET COMMITTEE'S OWN
002890*SPREADSHEET MACRO EACH MONTH - NOT E-MAILED OR FTP'D BY
002900*THIS JOB.  SEE THE OPERATIONS RUNBOOK FOR THE PICKUP
002910*SCHEDULE.
002920*----------------------------------------------------------------
002930
002940*----------------------------------------------------------------
002950*CONTACTS
002960*----------------------------------------------------------------
002970*APPLICATION OWNER .... T. R. HOLLOWAY, DP CENTER
002980*CURRENT MAINTAINER ... D. K. SULLIVAN, DP CENTER
002990*----------------------------------------------------------------
003000
003010*----------------------------------------------------------------
003020*GLOSSARY
003030*----------------------------------------------------------------
003040*EXPORT ....... THE CSV-STYLE CATEXP FILE PRODUCED BY THIS
003050*               RUN, ONE LINE PER CATEGORY MASTER RECORD.
003060*HEADER LINE .. THE FIXED 'Name,Budget' TITLE ROW WRITTEN
003070*               BEFORE ANY DETAIL LINES (CR-1445).
003080*CONSOLE MSG .. THE OPTIONAL UPSI-0-GATED OPERATOR NOTICE
003090*               SHOWING HOW MANY CATEGORIES WERE EXPORTED.
003100*----------------------------------------------------------------
003110
003120* END OF PROGRAM.  SEE RBUD010 FOR HOW CATMAST IS BUILT AND
003130* KEPT IN ASCENDING NAME ORDER, AND RBUD020 FOR HOW ITS
003140* RUNNING TOTALS ARE ACCUMULATED DURING THE DAY.
003150
003160 END PROGRAM RBUD030.
